000100      ******************************************************************
000200      *                                                                *
000300      *  COPY    : V1DB040                                            *
000400      *                                                                *
000500      *  APLICACION: V13 - CONVERSION DE FLUJOS DE OPERACIONES DE     *
000600      *               CAMBIO                                           *
000700      *                                                                *
000800      *  DESCRIPCION: ENTRADA DE LA TABLA DE FLUJOS AGREGADOS POR     *
000900      *               FECHA Y MONEDA, MAS LOS RENGLONES EDITADOS      *
001000      *               DEL ARCHIVO DE SALIDA Y DEL REPORTE COLUMNAR.   *
001100      *                                                                *
001200      ******************************************************************
001300      *        L O G    D E   M O D I F I C A C I O N E S             *
001400      ******************************************************************
001500      *  AUTOR        FECHA        DESCRIPCION                        *
001600      ******************************************************************
001700      *  J.RONDON     14/03/1991   CREACION DEL COPY - TCK V13-001     *
001800      *  M.ARISMENDI  23/09/1997   SE AGREGA EL RENGLON DE REPORTE     *
001900      *                            COLUMNAR (V1DB040-RPT-LINEA) - 142  *
002000      ******************************************************************
002100      *
002200      *    CONTADOR PROPIO DEL COPY PARA LOS RENGLONES EDITADOS
002300      *    (CSV + REPORTE COLUMNAR) ESCRITOS A PARTIR DE ESTE LAYOUT
002400      *    (ITEM 77 DE USO PROPIO DEL COPY).
002500      *
002600       77  CN-V1DB040-RENGLONES-ESCRITOS   PIC S9(07) COMP
002700                                            VALUE ZEROES.
002800      *
002900       01  V1DB040-AGG-ENTRADA.
003000           05  AGG-FECHA                   PIC X(10).
003100           05  AGG-FECHA-AAAAMMDD          PIC 9(08).
003200           05  AGG-MONEDA                  PIC X(03).
003300           05  AGG-MONTO                   PIC S9(15)V9(02).
003400           05  FILLER                      PIC X(10).
003500      *
003600      *    RENGLON EDITADO DEL ARCHIVO DE SALIDA (CSHFLOUT), FORMATO
003700      *    "FECHA,MONEDA,MONTO" SIN SEPARADOR DE MILES.
003800      *
003900       01  V1DB040-CSV-LINEA.
004000           05  CSV-FECHA                   PIC X(10).
004100           05  FILLER                      PIC X(01) VALUE ','.
004200           05  CSV-MONEDA                  PIC X(03).
004300           05  FILLER                      PIC X(01) VALUE ','.
004400           05  CSV-MONTO                   PIC X(20).
004500           05  FILLER                      PIC X(45).
004600      *
004700      *    ENCABEZADO DEL ARCHIVO DE SALIDA.
004800      *
004900       01  V1DB040-CSV-ENCABEZADO.
005000           05  FILLER                      PIC X(23)
005100                                       VALUE 'Date,Currency,Cashflow'.
005200           05  FILLER                      PIC X(57) VALUE SPACES.
005300      *
005400      *    RENGLON DEL REPORTE COLUMNAR (CSHFLRPT).
005500      *
005600       01  V1DB040-RPT-LINEA.
005700           05  RPT-FECHA                   PIC X(10).
005800           05  FILLER                      PIC X(05) VALUE SPACES.
005900           05  RPT-MONEDA                  PIC X(03).
006000           05  FILLER                      PIC X(05) VALUE SPACES.
006100           05  RPT-MONTO                   PIC X(20).
006200           05  FILLER                      PIC X(37) VALUE SPACES.
