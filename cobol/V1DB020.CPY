000100      ******************************************************************
000200      *                                                                *
000300      *  COPY    : V1DB020                                            *
000400      *                                                                *
000500      *  APLICACION: V13 - CONVERSION DE FLUJOS DE OPERACIONES DE     *
000600      *               CAMBIO                                           *
000700      *                                                                *
000800      *  DESCRIPCION: LAYOUT DE PUNTOS FORWARD POR PAR Y PLAZO        *
000900      *               (ARCHIVO DE ENTRADA, TEXTO DELIMITADO POR COMAS)*
001000      *               USADO POR EL INTERPOLADOR V13B02Z.              *
001100      *                                                                *
001200      ******************************************************************
001300      *        L O G    D E   M O D I F I C A C I O N E S             *
001400      ******************************************************************
001500      *  AUTOR        FECHA        DESCRIPCION                        *
001600      ******************************************************************
001700      *  J.RONDON     14/03/1991   CREACION DEL COPY - TCK V13-001     *
001800      *  R.PRIETO     08/05/1996   SE SEPARAN BID/ASK DEL OUTRIGHT     *
001900      *                            PARA SOPORTAR EL PLAZO 'SP' - 188   *
002000      *  J.RONDON     19/07/1999   CAMBIO DE SIGLO: SE REVISAN LOS     *
002100      *                            INDICADORES DE PUNTOS/OUTRIGHT      *
002200      *                            PRESENTES - TCK Y2K-07              *
002300      *  R.PRIETO     03/03/2003   SE AGREGA FILLER DE RESERVA PARA    *
002400      *                            FUTUROS CAMPOS - TCK 240            *
002500      ******************************************************************
002600      *
002700      *   01  V1DB020-FPT-LINEA           LINEA CRUDA DE PUNTOS FWD.
002800      *   01  V1DB020-FPT-DATOS           CAMPOS YA PARTIDOS/VALIDADOS.
002900      *
003000      *    CONTADOR PROPIO DEL COPY PARA LAS LINEAS CRUDAS DE PUNTOS
003100      *    FORWARD LEIDAS DEL ARCHIVO FWDPTIN (ITEM 77 DE USO PROPIO).
003200      *
003300       77  CN-V1DB020-LINEAS-LEIDAS        PIC S9(07) COMP
003400                                            VALUE ZEROES.
003500      *
003600       01  V1DB020-FPT-LINEA.
003700           05  FPT-LIN-TEXTO               PIC X(150).
003800      *
003900       01  V1DB020-FPT-DATOS.
004000           05  FPT-CURRENCY-PAIR           PIC X(07).
004100           05  FPT-TENOR                   PIC X(02).
004200           05  FPT-SETTLEMENT-DATE         PIC X(10).
004300           05  FPT-BID-POINTS-TXT          PIC X(14).
004400           05  FPT-BID-POINTS              PIC S9(07)V9(04).
004500           05  FPT-ASK-POINTS-TXT          PIC X(14).
004600           05  FPT-ASK-POINTS              PIC S9(07)V9(04).
004700           05  FPT-BID-OUTRIGHT-TXT        PIC X(14).
004800           05  FPT-BID-OUTRIGHT            PIC S9(05)V9(07).
004900           05  FPT-ASK-OUTRIGHT-TXT        PIC X(14).
005000           05  FPT-ASK-OUTRIGHT            PIC S9(05)V9(07).
005100           05  FPT-88-INDICADORES.
005200               10  FPT-88-TIENE-PUNTOS     PIC X(01) VALUE 'N'.
005300                   88  FPT-TIENE-PUNTOS        VALUE 'S'.
005400               10  FPT-88-TIENE-OUTRIGHT   PIC X(01) VALUE 'N'.
005500                   88  FPT-TIENE-OUTRIGHT      VALUE 'S'.
005600           05  FILLER                      PIC X(15).
