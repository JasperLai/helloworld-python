000100      ******************************************************************
000200      *                                                                *
000300      *  PROGRAMA: V13B01Z                                             *
000400      *                                                                *
000500      *  FECHA CREACION: 14/03/1991                                    *
000600      *                                                                *
000700      *  AUTOR: FACTORIA                                               *
000800      *                                                                *
000900      *  APLICACION: V13 - CONVERSION DE FLUJOS DE OPERACIONES DE      *
001000      *              CAMBIO (SPOT / SWAP / FORWARD)                    *
001100      *                                                                *
001200      *  DESCRIPCION: PROCESO BATCH QUE LEE EL DETALLE DE OPERACIONES  *
001300      *               DE DIVISAS (SPOT, FX SWAP Y OUTRIGHT FORWARD),   *
001400      *               GENERA LOS FLUJOS ELEMENTALES DE LIQUIDACION DE  *
001500      *               CADA OPERACION, LOS AGREGA POR FECHA-MONEDA Y    *
001600      *               PRODUCE EL ARCHIVO DE FLUJOS AGREGADOS Y EL      *
001700      *               REPORTE COLUMNAR DE FLUJOS.                      *
001800      *                                                                *
001900      *               EL ARCHIVO DE DETALLE VIENE DELIMITADO POR EL    *
002000      *               CARACTER '|' (SE EVITA LA COMA PORQUE LOS        *
002100      *               MONTOS PUEDEN TRAER SEPARADOR DE MILES).         *
002200      *                                                                *
002300      *  NOTA: EL CALCULO DE GANANCIA/PERDIDA (P&L) DE LA OPERACION    *
002400      *        NO SE IMPLEMENTA EN ESTE PROGRAMA (QUEDO COMO RUTINA    *
002500      *        VACIA EN EL SISTEMA ORIGEN, SIN SALIDA QUE TRASLADAR).  *
002600      *                                                                *
002700      ******************************************************************
002800      *        L O G    D E   M O D I F I C A C I O N E S             *
002900      ******************************************************************
003000      *  AUTOR        FECHA        DESCRIPCION                        *
003100      ******************************************************************
003200      *  J.RONDON     14/03/1991   CREACION - TCK V13-001              *
003300      *  M.ARISMENDI  02/11/1994   SE PARTE EL PAR DE MONEDAS Y SE     *
003400      *                            AGREGA EL SWAP DE DIVISAS - TCK 114 *
003500      *  R.PRIETO     08/05/1996   SE ENLAZA CON EL INTERPOLADOR DE    *
003600      *                            PUNTOS FORWARD V13B02Z - TCK 188    *
003700      *  M.ARISMENDI  23/09/1997   SE AGREGA EL REPORTE COLUMNAR DE    *
003800      *                            FLUJOS (CSHFLRPT) - TCK 142         *
003900      *  J.RONDON     19/07/1999   CAMBIO DE SIGLO: FECHAS A AAAAMMDD  *
004000      *                            PARA ORDENAR SIN AMBIGUEDAD - Y2K-07*
004100      *  R.PRIETO     11/02/2003   LA FECHA DE REFERENCIA DEL CORRIDO  *
004200      *                            SE RECIBE POR PARM (YA NO TOMA LA   *
004300      *                            FECHA DEL SISTEMA) - TCK 231        *
004400      *  M.ARISMENDI  17/06/2004   CORRIGE EL FAR AMOUNT2 DEL SWAP     *
004500      *                            CUANDO NO HAY PUNTOS GUARDADOS PARA *
004600      *                            EL PAR (USABA EL MONTO2 DEL TRADE   *
004700      *                            EN VEZ DE MONTO1 * TASA) - TCK 255  *
004800      *  M.ARISMENDI  09/11/2005   SE CAMBIA LA BUSQUEDA EN TABLAS DE  *
004900      *                            FILTROS Y AGREGADOS A RECORRIDO POR *
005000      *                            SUBINDICE, IGUAL QUE EL RESTO DE LA *
005100      *                            APLICACION (EL SEARCH DABA          *
005200      *                            PROBLEMAS EN EL COMPILADOR DE       *
005300      *                            PRUEBAS) - TCK 271                  *
005400      *  J.RONDON     09/11/2005   SE AGREGA CONTADOR DE LLAMADAS AL   *
005500      *                            INTERPOLADOR V13B02Z PARA           *
005600      *                            DIAGNOSTICO DE RENDIMIENTO - 271    *
005700      ******************************************************************
005800      *                                                                *
005900      *         I D E N T I F I C A T I O N   D I V I S I O N          *
006000      *                                                                *
006100      ******************************************************************
006200       IDENTIFICATION DIVISION.
006300      *
006400       PROGRAM-ID.   V13B01Z.
006500       AUTHOR.       FACTORIA.
006600       INSTALLATION. DEPARTAMENTO DE SISTEMAS - MESA DE CAMBIOS.
006700       DATE-WRITTEN. 14/03/1991.
006800       DATE-COMPILED.
006900       SECURITY.     USO INTERNO - CONFIDENCIAL.
007000      ******************************************************************
007100      *                                                                *
007200      *        E N V I R O N M E N T         D I V I S I O N           *
007300      *                                                                *
007400      ******************************************************************
007500       ENVIRONMENT DIVISION.
007600      *
007700       CONFIGURATION SECTION.
007800      *
007900       SPECIAL-NAMES.
008000           C01 IS TOP-OF-FORM.
008100      *
008200       INPUT-OUTPUT SECTION.
008300       FILE-CONTROL.
008400      *
008500           SELECT V1F-TRADE-IN    ASSIGN TO TRADEIN
008600                  ORGANIZATION IS LINE SEQUENTIAL
008700                  FILE STATUS  IS WS-FS-TRADE.
008800      *
008900           SELECT V1F-FILTRO-IN   ASSIGN TO FILTRIN
009000                  ORGANIZATION IS LINE SEQUENTIAL
009100                  FILE STATUS  IS WS-FS-FILTRO.
009200      *
009300           SELECT V1F-CSHFL-OUT   ASSIGN TO CSHFLOUT
009400                  ORGANIZATION IS LINE SEQUENTIAL
009500                  FILE STATUS  IS WS-FS-CSHOUT.
009600      *
009700           SELECT V1F-CSHFL-RPT   ASSIGN TO CSHFLRPT
009800                  ORGANIZATION IS LINE SEQUENTIAL
009900                  FILE STATUS  IS WS-FS-CSHRPT.
010000      *
010100      ******************************************************************
010200      *                        D A T A   D I V I S I O N                *
010300      ******************************************************************
010400       DATA DIVISION.
010500       FILE SECTION.
010600      *
010700       FD  V1F-TRADE-IN
010800           LABEL RECORD STANDARD.
010900       01  FD-TRD-LINEA                    PIC X(200).
011000      *
011100       FD  V1F-FILTRO-IN
011200           LABEL RECORD STANDARD.
011300       01  FD-FLT-LINEA                    PIC X(80).
011400      *
011500       FD  V1F-CSHFL-OUT
011600           LABEL RECORD STANDARD.
011700       01  FD-CSV-LINEA                    PIC X(80).
011800      *
011900       FD  V1F-CSHFL-RPT
012000           LABEL RECORD STANDARD.
012100       01  FD-RPT-LINEA                    PIC X(132).
012200      *
012300      ******************************************************************
012400      *                  W O R K I N G   S T O R A G E                 *
012500      ******************************************************************
012600       WORKING-STORAGE SECTION.
012700      *
012800      *    CONTADOR DE LLAMADAS AL INTERPOLADOR, INDEPENDIENTE DE LOS
012900      *    DEMAS CONTADORES DE CORRIDA (ITEM 77 DE USO PROPIO).
013000      *
013100       77  CN-LLAMADAS-INTERPOLADOR       PIC S9(07) COMP
013200                                           VALUE ZEROES.
013300      *
013400       01  WS-VARIABLES-AUXILIARES.
013500           05  WS-PROGRAMA                 PIC X(08) VALUE SPACES.
013600           05  WS-I                        PIC S9(04) COMP.
013700           05  WS-J                        PIC S9(04) COMP.
013800           05  WS-IX-FLT                   PIC S9(04) COMP.
013900           05  WS-IX-CFL                   PIC S9(05) COMP.
014000           05  WS-IX-AGG                   PIC S9(05) COMP.
014100           05  WS-IX-AGG2                  PIC S9(05) COMP.
014200           05  WS-FS-TRADE                 PIC X(02) VALUE SPACES.
014300           05  WS-FS-FILTRO                PIC X(02) VALUE SPACES.
014400           05  WS-FS-CSHOUT                PIC X(02) VALUE SPACES.
014500           05  WS-FS-CSHRPT                PIC X(02) VALUE SPACES.
014600      *
014700      *    AREA DE TRABAJO PARA CONVERTIR UN MONTO DE TEXTO (CON
014800      *    POSIBLE SEPARADOR DE MILES) A NUMERICO CON SIGNO. LOS
014900      *    DIGITOS SE ACUMULAN UNO POR UNO (ESTILO "NUMVAL CASERO")
015000      *    PARA NO DEPENDER DE LA JUSTIFICACION DEL MOVE ALFA-NUM.
015100      *
015200       01  WS-AREA-CONVERSION-MONTO.
015300           05  WS-MON-TEXTO                PIC X(20).
015400           05  WS-MON-LIMPIO               PIC X(20).
015500           05  WS-MON-LIMPIO-R REDEFINES WS-MON-LIMPIO.
015600               10  WS-MON-LIMPIO-CAR       PIC X(01) OCCURS 20 TIMES.
015700           05  WS-MON-NEGATIVO             PIC X(01) VALUE 'N'.
015800               88  WS-MONTO-ES-NEGATIVO        VALUE 'S'.
015900           05  WS-MON-ENTERO-TXT           PIC X(15) VALUE SPACES.
016000           05  WS-MON-DECIMAL-TXT          PIC X(07) VALUE SPACES.
016100           05  WS-MON-DIGITO-CHAR          PIC X(01).
016200           05  WS-MON-DIGITO-NUM           PIC 9(01).
016300           05  WS-MON-DECIMAL-CANT         PIC S9(04) COMP
016400                                            VALUE ZEROES.
016500           05  WS-MON-VALOR-GRP.
016600               10  WS-MON-VALOR-ENT        PIC 9(13).
016700               10  WS-MON-VALOR-DEC        PIC 9(07).
016800           05  WS-MON-VALOR-ABS REDEFINES WS-MON-VALOR-GRP
016900                                           PIC S9(13)V9(07).
017000           05  WS-MON-VALOR                PIC S9(13)V9(07).
017100      *
017200      *    AREA DE TRABAJO PARA PARTIR UNA FECHA DD/MM/AAAA Y
017300      *    REARMARLA COMO AAAAMMDD (ORDENABLE).
017400      *
017500       01  WS-AREA-CONVERSION-FECHA.
017600           05  WS-FEC-TEXTO                PIC X(10).
017700           05  WS-FEC-PARTES REDEFINES WS-FEC-TEXTO.
017800               10  WS-FEC-DIA-TXT          PIC X(02).
017900               10  FILLER                  PIC X(01).
018000               10  WS-FEC-MES-TXT          PIC X(02).
018100               10  FILLER                  PIC X(01).
018200               10  WS-FEC-ANO-TXT          PIC X(04).
018300           05  WS-FEC-AAAAMMDD-GRP.
018400               10  WS-FEC-AAAAMMDD-ANO     PIC 9(04).
018500               10  WS-FEC-AAAAMMDD-MES     PIC 9(02).
018600               10  WS-FEC-AAAAMMDD-DIA     PIC 9(02).
018700           05  WS-FEC-AAAAMMDD REDEFINES WS-FEC-AAAAMMDD-GRP
018800                                           PIC 9(08).
018900      *
019000      *    AREA DE TRABAJO PARA PARTIR SECURITY EN CCY1/CCY2.
019100      *
019200       01  WS-AREA-PAR.
019300           05  WS-PAR-TEXTO                PIC X(07).
019400           05  WS-PAR-CON-SLASH            PIC X(01) VALUE 'N'.
019500               88  WS-PAR-TIENE-SLASH          VALUE 'S'.
019600      *
019700      *    AREA DE TRABAJO PARA NORMALIZAR UN MONTO (REGLA JPY).
019800      *
019900       01  WS-AREA-NORMALIZAR.
020000           05  WS-NORM-MONEDA              PIC X(03).
020100           05  WS-NORM-MONTO-IN            PIC S9(15)V9(02).
020200           05  WS-NORM-MONTO-OUT           PIC S9(15)V9(02).
020300           05  WS-NORM-ENTERO              PIC S9(15).
020400      *
020500      *    AREA DE TRABAJO PARA ARMAR UN FLUJO NUEVO ANTES DE
020600      *    AGREGARLO A LA TABLA DE FLUJOS.
020700      *
020800       01  WS-AREA-NUEVO-FLUJO.
020900           05  WS-NVO-FECHA                PIC X(10).
021000           05  WS-NVO-FECHA-AAAAMMDD       PIC 9(08).
021100           05  WS-NVO-MONEDA               PIC X(03).
021200           05  WS-NVO-MONTO                PIC S9(15)V9(02).
021300           05  WS-NVO-DEAL-ID              PIC X(12).
021400           05  WS-NVO-TIPO                 PIC X(16).
021500      *
021600      *    AREA DE TRABAJO DEL SWAP (PATA LEJANA).
021700      *
021800       01  WS-AREA-SWAP.
021900           05  WS-SWP-PUNTOS-MEDIO         PIC S9(07)V9(04).
022000           05  WS-SWP-DIVISOR              PIC S9(07) VALUE ZEROES.
022100           05  WS-SWP-TASA-FAR             PIC S9(05)V9(07).
022200           05  WS-SWP-FAR-AMOUNT2          PIC S9(15)V9(02).
022300      *
022400      *    AREA DE TRABAJO PARA EDITAR UN MONTO SIN SEPARADOR DE
022500      *    MILES (SALIDA CSV Y REPORTE).
022600      *
022700       01  WS-AREA-EDITAR-MONTO.
022800           05  WS-EDT-MONTO                PIC S9(15)V9(02).
022900           05  WS-EDT-EDITADO              PIC -(15)9.99.
023000           05  WS-EDT-RECORTADO            PIC X(20) VALUE SPACES.
023100      *
023200      ******************************************************************
023300      *                        AREA  DE  SWITCHES                      *
023400      ******************************************************************
023500       01  SW-SWITCHES.
023600      *
023700           05  SW-FIN-TRADE                PIC X(01) VALUE 'N'.
023800               88  FIN-TRADE                   VALUE 'S'.
023900               88  NO-FIN-TRADE                VALUE 'N'.
024000      *
024100           05  SW-FIN-FILTRO               PIC X(01) VALUE 'N'.
024200               88  FIN-FILTRO                  VALUE 'S'.
024300               88  NO-FIN-FILTRO               VALUE 'N'.
024400      *
024500           05  SW-REGISTRO-IGNORADO        PIC X(01) VALUE 'N'.
024600               88  REGISTRO-IGNORADO           VALUE 'S'.
024700               88  REGISTRO-NO-IGNORADO        VALUE 'N'.
024800      *
024900           05  SW-DATOS-MERCADO            PIC X(01) VALUE 'N'.
025000               88  HAY-DATOS-MERCADO           VALUE 'S'.
025100               88  NO-HAY-DATOS-MERCADO        VALUE 'N'.
025200      *
025300           05  SW-VENCIMIENTO-OK           PIC X(01) VALUE 'S'.
025400               88  VENCIMIENTO-OK              VALUE 'S'.
025500               88  VENCIMIENTO-MALO            VALUE 'N'.
025600      *
025700           05  SW-AGG-HALLADO              PIC X(01) VALUE 'N'.
025800               88  AGG-HALLADO                 VALUE 'S'.
025900               88  AGG-NO-HALLADO              VALUE 'N'.
026000      *
026100      ******************************************************************
026200      *                        AREA DE CONSTANTES                      *
026300      ******************************************************************
026400       01  CT-CONSTANTES.
026500      *
026600           05  CT-PROGRAMA                 PIC X(08) VALUE 'V13B01Z'.
026700           05  CT-PGM-INTERPOLADOR         PIC X(08) VALUE 'V13B02Z'.
026800           05  CT-TIPO-SPOT                PIC X(04) VALUE 'SPOT'.
026900           05  CT-TIPO-SWAP                PIC X(07) VALUE 'FX SWAP'.
027000           05  CT-TIPO-FORWARD             PIC X(17)
027100                                       VALUE 'OUTRIGHT FORWARD '.
027200           05  CT-CFL-SPOT                 PIC X(16) VALUE 'Spot'.
027300           05  CT-CFL-SWAP-NEAR            PIC X(16)
027400                                       VALUE 'FX Swap Near'.
027500           05  CT-CFL-SWAP-FAR             PIC X(16)
027600                                       VALUE 'FX Swap Far'.
027700           05  CT-CFL-FORWARD              PIC X(16)
027800                                       VALUE 'Outright Forward'.
027900           05  CT-MONEDA-JPY               PIC X(03) VALUE 'JPY'.
028000           05  CT-DIVISOR-NORMAL           PIC S9(07) VALUE 10000.
028100           05  CT-DIVISOR-JPY              PIC S9(07) VALUE 1000000.
028200      *
028300      ******************************************************************
028400      *                        AREA DE CONTADORES                      *
028500      ******************************************************************
028600       01  CN-CONTADORES.
028700      *
028800           05  CN-TRADES-LEIDOS            PIC S9(07) COMP
028900                                            VALUE ZEROES.
029000           05  CN-REGISTROS-DETALLE        PIC S9(07) COMP
029100                                            VALUE ZEROES.
029200           05  CN-REGISTROS-AGREGADOS      PIC S9(07) COMP
029300                                            VALUE ZEROES.
029400      *
029500      ******************************************************************
029600      *                     AREA DE MENSAJES                           *
029700      ******************************************************************
029800       01  ME-MENSAJES.
029900           05  ME-AVISO-VENCIMIENTO        PIC X(70) VALUE SPACES.
030000      *
030100      ******************************************************************
030200      *              TABLA  DE  FOLDERS  A  IGNORAR                    *
030300      ******************************************************************
030400       01  WS-TABLA-FILTROS.
030500           05  WS-FILTRO-CANT              PIC S9(04) COMP
030600                                            VALUE ZEROES.
030700           05  WS-FILTRO-TABLA OCCURS 500 TIMES.
030800               10  WS-FILTRO-FOLDER        PIC X(10).
030900      *
031000      ******************************************************************
031100      *              TABLA  DE  FLUJOS  ELEMENTALES                    *
031200      ******************************************************************
031300       01  WS-TABLA-CASHFLOWS.
031400           05  WS-CFL-CANT                 PIC S9(05) COMP
031500                                            VALUE ZEROES.
031600           05  WS-CFL-TABLA OCCURS 5000 TIMES.
031700               10  WS-CFL-FECHA            PIC X(10).
031800               10  WS-CFL-FECHA-AAAAMMDD   PIC 9(08).
031900               10  WS-CFL-MONEDA           PIC X(03).
032000               10  WS-CFL-MONTO            PIC S9(15)V9(02).
032100               10  WS-CFL-DEAL-ID          PIC X(12).
032200               10  WS-CFL-TIPO             PIC X(16).
032300      *
032400      ******************************************************************
032500      *              TABLA  DE  FLUJOS  AGREGADOS                      *
032600      ******************************************************************
032700       01  WS-TABLA-AGREGADOS.
032800           05  WS-AGG-CANT                 PIC S9(05) COMP
032900                                            VALUE ZEROES.
033000           05  WS-AGG-TABLA OCCURS 2000 TIMES.
033100               10  WS-AGG-FECHA            PIC X(10).
033200               10  WS-AGG-FECHA-AAAAMMDD   PIC 9(08).
033300               10  WS-AGG-MONEDA           PIC X(03).
033400               10  WS-AGG-MONTO            PIC S9(15)V9(02).
033500      *
033600       01  WS-AGG-TEMPORAL.
033700           05  WS-AGT-FECHA                PIC X(10).
033800           05  WS-AGT-FECHA-AAAAMMDD       PIC 9(08).
033900           05  WS-AGT-MONEDA               PIC X(03).
034000           05  WS-AGT-MONTO                PIC S9(15)V9(02).
034100      *
034200      ******************************************************************
034300      *                    COPYS UTILIZADOS                            *
034400      ******************************************************************
034500      *  LAYOUT DEL DETALLE DE OPERACION DE DIVISAS
034600           COPY V1DB010.
034700      *  LAYOUT DE LA TABLA DE FOLDERS A IGNORAR
034800           COPY V1DB050.
034900      *  LAYOUT DEL RENGLON DE SALIDA Y DEL REPORTE COLUMNAR
035000           COPY V1DB040.
035100      *  COMMAREA DEL INTERPOLADOR DE PUNTOS FORWARD (V13B02Z)
035200           COPY V1LB020.
035300      *
035400      ******************************************************************
035500      *                      LINKAGE SECTION                           *
035600      ******************************************************************
035700       LINKAGE SECTION.
035800      *
035900       01  V1L010-RUN-PARM.
036000           05  V1L010-FECHA-REF-AAAAMMDD   PIC 9(08).
036100           05  FILLER                      PIC X(12).
036200      *
036300      ******************************************************************
036400      *                                                                *
036500      *           P R O C E D U R E      D I V I S I O N               *
036600      *                                                                *
036700      ******************************************************************
036800       PROCEDURE DIVISION USING V1L010-RUN-PARM.
036900      *
037000       MAINLINE.
037100      *
037200           PERFORM 1000-INICIO
037300              THRU 1000-INICIO-EXIT
037400      *
037500           PERFORM 2000-CARGA-INICIAL
037600              THRU 2000-CARGA-INICIAL-EXIT
037700      *
037800           PERFORM 3000-PROCESO-DETALLE
037900              THRU 3000-PROCESO-DETALLE-EXIT
038000      *
038100           PERFORM 4000-AGREGAR-FLUJOS
038200              THRU 4000-AGREGAR-FLUJOS-EXIT
038300      *
038400           PERFORM 5000-ESCRIBIR-SALIDAS
038500              THRU 5000-ESCRIBIR-SALIDAS-EXIT
038600      *
038700           PERFORM 6000-FIN
038800              THRU 6000-FIN-EXIT
038900      *
039000           GOBACK
039100           .
039200      ******************************************************************
039300      *                         1000-INICIO                            *
039400      ******************************************************************
039500       1000-INICIO.
039600      *
039700           MOVE CT-PROGRAMA                TO WS-PROGRAMA
039800           MOVE V1L010-FECHA-REF-AAAAMMDD   TO WS-FEC-AAAAMMDD
039900      *
040000           OPEN INPUT  V1F-TRADE-IN
040100           IF  WS-FS-TRADE NOT = '00'
040200               DISPLAY CT-PROGRAMA ' NO ABRE TRADEIN - FS='
040300                       WS-FS-TRADE
040400               GOBACK
040500           END-IF
040600      *
040700           .
040800       1000-INICIO-EXIT.
040900           EXIT.
041000      ******************************************************************
041100      *                    2000-CARGA-INICIAL                          *
041200      ******************************************************************
041300       2000-CARGA-INICIAL.
041400      *
041500           PERFORM 2100-CARGAR-FILTROS
041600              THRU 2100-CARGAR-FILTROS-EXIT
041700      *
041800           PERFORM 2200-CARGAR-PUNTOS
041900              THRU 2200-CARGAR-PUNTOS-EXIT
042000      *
042100           .
042200       2000-CARGA-INICIAL-EXIT.
042300           EXIT.
042400      ******************************************************************
042500      *                  2100-CARGAR-FILTROS                           *
042600      ******************************************************************
042700       2100-CARGAR-FILTROS.
042800      *
042900           OPEN INPUT V1F-FILTRO-IN
043000           IF  WS-FS-FILTRO NOT = '00'
043100      *        ARCHIVO DE FILTROS OPCIONAL - SI NO EXISTE, NO SE
043200      *        IGNORA NINGUN FOLDER.
043300               SET FIN-FILTRO              TO TRUE
043400           ELSE
043500               SET NO-FIN-FILTRO           TO TRUE
043600               PERFORM 2110-LEER-FILTRO
043700                  THRU 2110-LEER-FILTRO-EXIT
043800               PERFORM 2115-CARGAR-FILTROS-LOOP
043900                  THRU 2115-CARGAR-FILTROS-LOOP-EXIT
044000                  UNTIL FIN-FILTRO
044100               CLOSE V1F-FILTRO-IN
044200           END-IF
044300      *
044400           .
044500       2100-CARGAR-FILTROS-EXIT.
044600           EXIT.
044700      ******************************************************************
044800      *           2115-CARGAR-FILTROS-LOOP                             *
044900      ******************************************************************
045000       2115-CARGAR-FILTROS-LOOP.
045100      *
045200           PERFORM 2120-GUARDAR-FILTRO
045300              THRU 2120-GUARDAR-FILTRO-EXIT
045400           PERFORM 2110-LEER-FILTRO
045500              THRU 2110-LEER-FILTRO-EXIT
045600      *
045700           .
045800       2115-CARGAR-FILTROS-LOOP-EXIT.
045900           EXIT.
046000      ******************************************************************
046100      *                   2110-LEER-FILTRO                             *
046200      ******************************************************************
046300       2110-LEER-FILTRO.
046400      *
046500           READ V1F-FILTRO-IN
046600               AT END
046700                   SET FIN-FILTRO          TO TRUE
046800               NOT AT END
046900                   MOVE FD-FLT-LINEA       TO V1DB050-FLT-LINEA
047000                   ADD 1                   TO CN-V1DB050-FOLDERS-LEIDOS
047100           END-READ
047200      *
047300           .
047400       2110-LEER-FILTRO-EXIT.
047500           EXIT.
047600      ******************************************************************
047700      *                  2120-GUARDAR-FILTRO                           *
047800      ******************************************************************
047900       2120-GUARDAR-FILTRO.
048000      *
048100           IF  FLT-LIN-FOLDER NOT = SPACES
048200           AND WS-FILTRO-CANT LESS 500
048300               ADD 1                       TO WS-FILTRO-CANT
048400               MOVE WS-FILTRO-CANT         TO WS-IX-FLT
048500               MOVE FLT-LIN-FOLDER         TO
048600                    WS-FILTRO-FOLDER(WS-IX-FLT)
048700           END-IF
048800      *
048900           .
049000       2120-GUARDAR-FILTRO-EXIT.
049100           EXIT.
049200      ******************************************************************
049300      *                  2200-CARGAR-PUNTOS                            *
049400      ******************************************************************
049500       2200-CARGAR-PUNTOS.
049600      *
049700           INITIALIZE V1L020-COMMAREA
049800           SET V1L020-FN-CARGAR            TO TRUE
049900      *
050000           CALL CT-PGM-INTERPOLADOR USING V1L020-COMMAREA
050100           ADD 1                           TO CN-LLAMADAS-INTERPOLADOR
050200      *
050300           IF  V1L020-DATOS-CARGADOS
050400               SET HAY-DATOS-MERCADO       TO TRUE
050500           ELSE
050600               SET NO-HAY-DATOS-MERCADO    TO TRUE
050700           END-IF
050800      *
050900           .
051000       2200-CARGAR-PUNTOS-EXIT.
051100           EXIT.
051200      ******************************************************************
051300      *                 3000-PROCESO-DETALLE                           *
051400      ******************************************************************
051500       3000-PROCESO-DETALLE.
051600      *
051700      *    SE DESCARTA EL RENGLON DE ENCABEZADO DEL ARCHIVO DE
051800      *    ENTRADA ANTES DE COMENZAR A LEER TRADES.
051900      *
052000           READ V1F-TRADE-IN
052100               AT END
052200                   SET FIN-TRADE           TO TRUE
052300           END-READ
052400      *
052500           IF  NOT FIN-TRADE
052600               PERFORM 3100-LEER-TRADE
052700                  THRU 3100-LEER-TRADE-EXIT
052800           END-IF
052900      *
053000           PERFORM 3050-PROCESO-DETALLE-LOOP
053100              THRU 3050-PROCESO-DETALLE-LOOP-EXIT
053200              UNTIL FIN-TRADE
053300      *
053400           CLOSE V1F-TRADE-IN
053500      *
053600           .
053700       3000-PROCESO-DETALLE-EXIT.
053800           EXIT.
053900      ******************************************************************
054000      *          3050-PROCESO-DETALLE-LOOP                             *
054100      ******************************************************************
054200       3050-PROCESO-DETALLE-LOOP.
054300      *
054400           PERFORM 3200-VALIDAR-TRADE
054500              THRU 3200-VALIDAR-TRADE-EXIT
054600           IF  TRD-REGISTRO-VALIDO
054700           AND REGISTRO-NO-IGNORADO
054800               PERFORM 3300-DESPACHAR-TIPO
054900                  THRU 3300-DESPACHAR-TIPO-EXIT
055000           END-IF
055100           PERFORM 3100-LEER-TRADE
055200              THRU 3100-LEER-TRADE-EXIT
055300      *
055400           .
055500       3050-PROCESO-DETALLE-LOOP-EXIT.
055600           EXIT.
055700      ******************************************************************
055800      *                   3100-LEER-TRADE                              *
055900      ******************************************************************
056000       3100-LEER-TRADE.
056100      *
056200           READ V1F-TRADE-IN
056300               AT END
056400                   SET FIN-TRADE           TO TRUE
056500               NOT AT END
056600                   ADD 1                   TO CN-TRADES-LEIDOS
056700                   ADD 1                   TO CN-V1DB010-LINEAS-LEIDAS
056800                   MOVE FD-TRD-LINEA       TO V1DB010-TRD-LINEA
056900                   PERFORM 3110-PARSEAR-LINEA
057000                      THRU 3110-PARSEAR-LINEA-EXIT
057100           END-READ
057200      *
057300           .
057400       3100-LEER-TRADE-EXIT.
057500           EXIT.
057600      ******************************************************************
057700      *                3110-PARSEAR-LINEA                              *
057800      ******************************************************************
057900       3110-PARSEAR-LINEA.
058000      *
058100           UNSTRING TRD-LIN-TEXTO DELIMITED BY '|'
058200               INTO TRD-FOLDER
058300                    TRD-DEAL-ID
058400                    TRD-DEAL-TYPE
058500                    TRD-SECURITY
058600                    TRD-AMOUNT1-TXT
058700                    TRD-AMOUNT2-TXT
058800                    TRD-VALUE-DATE
058900                    TRD-MAT-DATE
059000                    TRD-RATE-PRICE-TXT
059100           END-UNSTRING
059200      *
059300           INSPECT TRD-DEAL-TYPE
059400               CONVERTING 'abcdefghijklmnopqrstuvwxyz'
059500                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
059600           INSPECT TRD-SECURITY
059700               CONVERTING 'abcdefghijklmnopqrstuvwxyz'
059800                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
059900      *
060000           PERFORM 3210-PARTIR-PAR
060100              THRU 3210-PARTIR-PAR-EXIT
060200      *
060300           MOVE TRD-AMOUNT1-TXT             TO WS-MON-TEXTO
060400           PERFORM 3220-CONVERTIR-MONTO
060500              THRU 3220-CONVERTIR-MONTO-EXIT
060600           MOVE WS-MON-VALOR                TO TRD-AMOUNT1
060700      *
060800           MOVE TRD-AMOUNT2-TXT             TO WS-MON-TEXTO
060900           PERFORM 3220-CONVERTIR-MONTO
061000              THRU 3220-CONVERTIR-MONTO-EXIT
061100           MOVE WS-MON-VALOR                TO TRD-AMOUNT2
061200      *
061300           MOVE TRD-VALUE-DATE              TO WS-FEC-TEXTO
061400           PERFORM 3230-CONVERTIR-FECHA
061500              THRU 3230-CONVERTIR-FECHA-EXIT
061600           MOVE WS-FEC-AAAAMMDD              TO
061700                TRD-VALUE-DATE-AAAAMMDD
061800      *
061900           IF  TRD-MAT-DATE NOT = SPACES
062000               MOVE TRD-MAT-DATE             TO WS-FEC-TEXTO
062100               PERFORM 3230-CONVERTIR-FECHA
062200                  THRU 3230-CONVERTIR-FECHA-EXIT
062300               MOVE WS-FEC-AAAAMMDD          TO
062400                    TRD-MAT-DATE-AAAAMMDD
062500           ELSE
062600               MOVE ZEROES                   TO
062700                    TRD-MAT-DATE-AAAAMMDD
062800           END-IF
062900      *
063000           MOVE TRD-RATE-PRICE-TXT          TO WS-MON-TEXTO
063100           PERFORM 3220-CONVERTIR-MONTO
063200              THRU 3220-CONVERTIR-MONTO-EXIT
063300           MOVE WS-MON-VALOR                TO TRD-RATE-PRICE
063400      *
063500           .
063600       3110-PARSEAR-LINEA-EXIT.
063700           EXIT.
063800      ******************************************************************
063900      *                 3210-PARTIR-PAR                                *
064000      ******************************************************************
064100       3210-PARTIR-PAR.
064200      *
064300           MOVE SPACES                      TO TRD-PAR-CCY1
064400                                                TRD-PAR-CCY2
064500           SET WS-PAR-TIENE-SLASH           TO FALSE
064600      *
064700           PERFORM 3211-BUSCAR-SLASH
064800              THRU 3211-BUSCAR-SLASH-EXIT
064900              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 7
065000      *
065100           IF  NOT WS-PAR-TIENE-SLASH
065200      *        SECURITY SIN SLASH - SE ASUME CCY1CCY2 PEGADO (6 POS)
065300               MOVE TRD-SECURITY(1:3)       TO TRD-PAR-CCY1
065400               MOVE TRD-SECURITY(4:3)       TO TRD-PAR-CCY2
065500           END-IF
065600      *
065700           .
065800       3210-PARTIR-PAR-EXIT.
065900           EXIT.
066000      ******************************************************************
066100      *             3211-BUSCAR-SLASH                                  *
066200      ******************************************************************
066300       3211-BUSCAR-SLASH.
066400      *
066500           IF  TRD-SECURITY(WS-I:1) = '/'
066600               SET WS-PAR-TIENE-SLASH       TO TRUE
066700               MOVE TRD-SECURITY(1:WS-I - 1) TO TRD-PAR-CCY1
066800               MOVE TRD-SECURITY(WS-I + 1:3) TO TRD-PAR-CCY2
066900               MOVE 8                       TO WS-I
067000           END-IF
067100      *
067200           .
067300       3211-BUSCAR-SLASH-EXIT.
067400           EXIT.
067500      ******************************************************************
067600      *               3220-CONVERTIR-MONTO                             *
067700      ******************************************************************
067800       3220-CONVERTIR-MONTO.
067900      *
068000           MOVE SPACES                      TO WS-MON-LIMPIO
068100           MOVE ZEROES                      TO WS-MON-VALOR
068200                                                WS-MON-VALOR-ENT
068300                                                WS-MON-VALOR-DEC
068400           SET WS-MONTO-ES-NEGATIVO TO FALSE
068500      *
068600           INSPECT WS-MON-TEXTO REPLACING ALL ',' BY SPACE
068700      *
068800      *    SE COMPACTAN LOS CARACTERES NO BLANCOS (SE QUITAN LOS
068900      *    ESPACIOS QUE DEJO EL SEPARADOR DE MILES).
069000      *
069100           MOVE 0                           TO WS-J
069200           PERFORM 3221-COMPACTAR-MONTO
069300              THRU 3221-COMPACTAR-MONTO-EXIT
069400              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 20
069500      *
069600           IF  WS-MON-LIMPIO(1:1) = '-'
069700               SET WS-MONTO-ES-NEGATIVO     TO TRUE
069800               MOVE WS-MON-LIMPIO(2:19)     TO WS-MON-LIMPIO
069900           END-IF
070000      *
070100           IF  WS-MON-LIMPIO NOT = SPACES
070200               MOVE SPACES                  TO WS-MON-ENTERO-TXT
070300                                               WS-MON-DECIMAL-TXT
070400               UNSTRING WS-MON-LIMPIO DELIMITED BY '.'
070500                   INTO WS-MON-ENTERO-TXT
070600                        WS-MON-DECIMAL-TXT
070700               END-UNSTRING
070800      *
070900      *        SE ARMA LA PARTE ENTERA, DIGITO POR DIGITO, HASTA EL
071000      *        PRIMER BLANCO (EL MOVE ALFA-NUMERICO A NUMERICO NO
071100      *        RESPETA LA JUSTIFICACION IZQUIERDA QUE DEJA EL
071200      *        UNSTRING, POR ESO SE ARMA A MANO).
071300      *
071400               PERFORM 3222-ACUMULAR-ENTERO
071500                  THRU 3222-ACUMULAR-ENTERO-EXIT
071600                  VARYING WS-I FROM 1 BY 1
071700                  UNTIL WS-I > 15
071800                  OR    WS-MON-ENTERO-TXT(WS-I:1) = SPACE
071900      *
072000      *        IGUAL PARA LA PARTE DECIMAL, PERO RECORRIENDO SOLO
072100      *        LOS DIGITOS PRESENTES (SE CUENTAN EN WS-MON-DECIMAL-
072200      *        CANT PARA LUEGO COMPLETAR A 7 POSICIONES).
072300      *
072400               MOVE ZEROES                  TO WS-MON-DECIMAL-CANT
072500               PERFORM 3223-ACUMULAR-DECIMAL
072600                  THRU 3223-ACUMULAR-DECIMAL-EXIT
072700                  VARYING WS-I FROM 1 BY 1
072800                  UNTIL WS-I > 7
072900                  OR    WS-MON-DECIMAL-TXT(WS-I:1) = SPACE
073000      *
073100      *        SE COMPLETA LA PARTE DECIMAL A 7 POSICIONES
073200      *        (DESPLAZAMIENTO A LA IZQUIERDA, MULTIPLICANDO POR
073300      *        10 LAS VECES QUE HAGAN FALTA).
073400      *
073500               PERFORM 3224-COMPLETAR-DECIMAL
073600                  THRU 3224-COMPLETAR-DECIMAL-EXIT
073700                  VARYING WS-I FROM WS-MON-DECIMAL-CANT
073800                  BY 1 UNTIL WS-I >= 7
073900      *
074000               IF  WS-MONTO-ES-NEGATIVO
074100                   COMPUTE WS-MON-VALOR = ZEROES - WS-MON-VALOR-ABS
074200               ELSE
074300                   MOVE WS-MON-VALOR-ABS    TO WS-MON-VALOR
074400               END-IF
074500           END-IF
074600      *
074700           .
074800       3220-CONVERTIR-MONTO-EXIT.
074900           EXIT.
075000      ******************************************************************
075100      *            3221-COMPACTAR-MONTO                                *
075200      ******************************************************************
075300       3221-COMPACTAR-MONTO.
075400      *
075500           IF  WS-MON-TEXTO(WS-I:1) NOT = SPACE
075600               ADD 1                        TO WS-J
075700               MOVE WS-MON-TEXTO(WS-I:1)    TO
075800                    WS-MON-LIMPIO-CAR(WS-J)
075900           END-IF
076000      *
076100           .
076200       3221-COMPACTAR-MONTO-EXIT.
076300           EXIT.
076400      ******************************************************************
076500      *           3222-ACUMULAR-ENTERO                                 *
076600      ******************************************************************
076700       3222-ACUMULAR-ENTERO.
076800      *
076900           MOVE WS-MON-ENTERO-TXT(WS-I:1)   TO WS-MON-DIGITO-CHAR
077000           MOVE WS-MON-DIGITO-CHAR          TO WS-MON-DIGITO-NUM
077100           COMPUTE WS-MON-VALOR-ENT =
077200                   (WS-MON-VALOR-ENT * 10) + WS-MON-DIGITO-NUM
077300      *
077400           .
077500       3222-ACUMULAR-ENTERO-EXIT.
077600           EXIT.
077700      ******************************************************************
077800      *          3223-ACUMULAR-DECIMAL                                 *
077900      ******************************************************************
078000       3223-ACUMULAR-DECIMAL.
078100      *
078200           MOVE WS-MON-DECIMAL-TXT(WS-I:1)  TO WS-MON-DIGITO-CHAR
078300           MOVE WS-MON-DIGITO-CHAR          TO WS-MON-DIGITO-NUM
078400           COMPUTE WS-MON-VALOR-DEC =
078500                   (WS-MON-VALOR-DEC * 10) + WS-MON-DIGITO-NUM
078600           ADD 1                            TO WS-MON-DECIMAL-CANT
078700      *
078800           .
078900       3223-ACUMULAR-DECIMAL-EXIT.
079000           EXIT.
079100      ******************************************************************
079200      *         3224-COMPLETAR-DECIMAL                                 *
079300      ******************************************************************
079400       3224-COMPLETAR-DECIMAL.
079500      *
079600           COMPUTE WS-MON-VALOR-DEC = WS-MON-VALOR-DEC * 10
079700      *
079800           .
079900       3224-COMPLETAR-DECIMAL-EXIT.
080000           EXIT.
080100      ******************************************************************
080200      *               3230-CONVERTIR-FECHA                             *
080300      ******************************************************************
080400       3230-CONVERTIR-FECHA.
080500      *
080600           MOVE ZEROES                      TO WS-FEC-AAAAMMDD
080700      *
080800           IF  WS-FEC-TEXTO NOT = SPACES
080900               MOVE WS-FEC-ANO-TXT          TO WS-FEC-AAAAMMDD-ANO
081000               MOVE WS-FEC-MES-TXT          TO WS-FEC-AAAAMMDD-MES
081100               MOVE WS-FEC-DIA-TXT          TO WS-FEC-AAAAMMDD-DIA
081200           END-IF
081300      *
081400           .
081500       3230-CONVERTIR-FECHA-EXIT.
081600           EXIT.
081700      ******************************************************************
081800      *                3200-VALIDAR-TRADE                              *
081900      ******************************************************************
082000       3200-VALIDAR-TRADE.
082100      *
082200           SET TRD-REGISTRO-VALIDO          TO TRUE
082300           SET REGISTRO-NO-IGNORADO         TO TRUE
082400      *
082500           IF  TRD-DEAL-ID    = SPACES
082600           OR  TRD-DEAL-TYPE  = SPACES
082700           OR  TRD-SECURITY   = SPACES
082800           OR  TRD-AMOUNT1-TXT = SPACES
082900           OR  TRD-AMOUNT2-TXT = SPACES
083000           OR  TRD-VALUE-DATE = SPACES
083100               SET TRD-REGISTRO-INVALIDO    TO TRUE
083200           END-IF
083300      *
083400           IF  TRD-REGISTRO-VALIDO
083500               PERFORM 3115-FILTRAR-FOLDER
083600                  THRU 3115-FILTRAR-FOLDER-EXIT
083700           END-IF
083800      *
083900           .
084000       3200-VALIDAR-TRADE-EXIT.
084100           EXIT.
084200      ******************************************************************
084300      *               3115-FILTRAR-FOLDER                              *
084400      ******************************************************************
084500       3115-FILTRAR-FOLDER.
084600      *
084700           SET REGISTRO-NO-IGNORADO         TO TRUE
084800      *
084900           IF  WS-FILTRO-CANT GREATER ZERO
085000               MOVE 1                       TO WS-IX-FLT
085100               PERFORM 3116-FILTRAR-FOLDER-LOOP
085200                  THRU 3116-FILTRAR-FOLDER-LOOP-EXIT
085300                  UNTIL WS-IX-FLT > WS-FILTRO-CANT
085400                  OR    REGISTRO-IGNORADO
085500           END-IF
085600      *
085700           .
085800       3115-FILTRAR-FOLDER-EXIT.
085900           EXIT.
086000      ******************************************************************
086100      *            3116-FILTRAR-FOLDER-LOOP                            *
086200      ******************************************************************
086300       3116-FILTRAR-FOLDER-LOOP.
086400      *
086500           IF  WS-FILTRO-FOLDER(WS-IX-FLT) = TRD-FOLDER
086600               SET REGISTRO-IGNORADO        TO TRUE
086700           ELSE
086800               ADD 1                        TO WS-IX-FLT
086900           END-IF
087000      *
087100           .
087200       3116-FILTRAR-FOLDER-LOOP-EXIT.
087300           EXIT.
087400      ******************************************************************
087500      *              3300-DESPACHAR-TIPO                               *
087600      ******************************************************************
087700       3300-DESPACHAR-TIPO.
087800      *
087900           EVALUATE TRUE
088000               WHEN TRD-DEAL-TYPE = CT-TIPO-SPOT
088100                   PERFORM 3310-PROC-SPOT
088200                      THRU 3310-PROC-SPOT-EXIT
088300      *
088400               WHEN TRD-DEAL-TYPE = CT-TIPO-SWAP
088500                   PERFORM 3205-VALIDAR-VENCIMIENTO
088600                      THRU 3205-VALIDAR-VENCIMIENTO-EXIT
088700                   IF  VENCIMIENTO-OK
088800                       PERFORM 3320-PROC-SWAP
088900                          THRU 3320-PROC-SWAP-EXIT
089000                   END-IF
089100      *
089200               WHEN TRD-DEAL-TYPE(1:16) = CT-TIPO-FORWARD(1:16)
089300                   PERFORM 3205-VALIDAR-VENCIMIENTO
089400                      THRU 3205-VALIDAR-VENCIMIENTO-EXIT
089500                   IF  VENCIMIENTO-OK
089600                       PERFORM 3330-PROC-FORWARD
089700                          THRU 3330-PROC-FORWARD-EXIT
089800                   END-IF
089900      *
090000               WHEN OTHER
090100                   CONTINUE
090200           END-EVALUATE
090300      *
090400           .
090500       3300-DESPACHAR-TIPO-EXIT.
090600           EXIT.
090700      ******************************************************************
090800      *            3205-VALIDAR-VENCIMIENTO                            *
090900      ******************************************************************
091000       3205-VALIDAR-VENCIMIENTO.
091100      *
091200           SET VENCIMIENTO-OK               TO TRUE
091300      *
091400           IF  TRD-MAT-DATE = SPACES
091500           OR  TRD-MAT-DATE-AAAAMMDD = ZEROES
091600               SET VENCIMIENTO-MALO         TO TRUE
091700               MOVE SPACES                  TO ME-AVISO-VENCIMIENTO
091800               STRING 'AVISO: ' TRD-DEAL-TYPE DELIMITED BY SIZE
091900                      ' DEAL ' TRD-DEAL-ID DELIMITED BY SIZE
092000                      ' SIN FECHA DE VENCIMIENTO - SE OMITE'
092100                          DELIMITED BY SIZE
092200                   INTO ME-AVISO-VENCIMIENTO
092300               END-STRING
092400               DISPLAY ME-AVISO-VENCIMIENTO
092500           END-IF
092600      *
092700           .
092800       3205-VALIDAR-VENCIMIENTO-EXIT.
092900           EXIT.
093000      ******************************************************************
093100      *                3310-PROC-SPOT                                  *
093200      ******************************************************************
093300       3310-PROC-SPOT.
093400      *
093500           MOVE TRD-VALUE-DATE              TO WS-NVO-FECHA
093600           MOVE TRD-VALUE-DATE-AAAAMMDD     TO WS-NVO-FECHA-AAAAMMDD
093700           MOVE TRD-DEAL-ID                 TO WS-NVO-DEAL-ID
093800           MOVE CT-CFL-SPOT                 TO WS-NVO-TIPO
093900      *
094000           MOVE TRD-PAR-CCY1                TO WS-NORM-MONEDA
094100           MOVE TRD-AMOUNT1                 TO WS-NORM-MONTO-IN
094200           PERFORM 3900-NORMALIZAR-MONTO
094300              THRU 3900-NORMALIZAR-MONTO-EXIT
094400           MOVE TRD-PAR-CCY1                TO WS-NVO-MONEDA
094500           MOVE WS-NORM-MONTO-OUT           TO WS-NVO-MONTO
094600           PERFORM 3910-AGREGAR-CFL-TABLA
094700              THRU 3910-AGREGAR-CFL-TABLA-EXIT
094800      *
094900           MOVE TRD-PAR-CCY2                TO WS-NORM-MONEDA
095000           MOVE TRD-AMOUNT2                 TO WS-NORM-MONTO-IN
095100           PERFORM 3900-NORMALIZAR-MONTO
095200              THRU 3900-NORMALIZAR-MONTO-EXIT
095300           MOVE TRD-PAR-CCY2                TO WS-NVO-MONEDA
095400           MOVE WS-NORM-MONTO-OUT           TO WS-NVO-MONTO
095500           PERFORM 3910-AGREGAR-CFL-TABLA
095600              THRU 3910-AGREGAR-CFL-TABLA-EXIT
095700      *
095800           .
095900       3310-PROC-SPOT-EXIT.
096000           EXIT.
096100      ******************************************************************
096200      *               3320-PROC-SWAP                                   *
096300      ******************************************************************
096400       3320-PROC-SWAP.
096500      *
096600      *    PATA CERCANA (VALUE-DATE) - IGUAL QUE UN SPOT.
096700      *
096800           MOVE TRD-VALUE-DATE              TO WS-NVO-FECHA
096900           MOVE TRD-VALUE-DATE-AAAAMMDD     TO WS-NVO-FECHA-AAAAMMDD
097000           MOVE TRD-DEAL-ID                 TO WS-NVO-DEAL-ID
097100           MOVE CT-CFL-SWAP-NEAR            TO WS-NVO-TIPO
097200      *
097300           MOVE TRD-PAR-CCY1                TO WS-NORM-MONEDA
097400           MOVE TRD-AMOUNT1                 TO WS-NORM-MONTO-IN
097500           PERFORM 3900-NORMALIZAR-MONTO
097600              THRU 3900-NORMALIZAR-MONTO-EXIT
097700           MOVE TRD-PAR-CCY1                TO WS-NVO-MONEDA
097800           MOVE WS-NORM-MONTO-OUT           TO WS-NVO-MONTO
097900           PERFORM 3910-AGREGAR-CFL-TABLA
098000              THRU 3910-AGREGAR-CFL-TABLA-EXIT
098100      *
098200           MOVE TRD-PAR-CCY2                TO WS-NORM-MONEDA
098300           MOVE TRD-AMOUNT2                 TO WS-NORM-MONTO-IN
098400           PERFORM 3900-NORMALIZAR-MONTO
098500              THRU 3900-NORMALIZAR-MONTO-EXIT
098600           MOVE TRD-PAR-CCY2                TO WS-NVO-MONEDA
098700           MOVE WS-NORM-MONTO-OUT           TO WS-NVO-MONTO
098800           PERFORM 3910-AGREGAR-CFL-TABLA
098900              THRU 3910-AGREGAR-CFL-TABLA-EXIT
099000      *
099100      *    PATA LEJANA (MAT-DATE) - CCY1 SE DEVUELVE, CCY2 SE
099200      *    RECALCULA CON LA TASA FORWARD.
099300      *
099400           MOVE TRD-MAT-DATE                TO WS-NVO-FECHA
099500           MOVE TRD-MAT-DATE-AAAAMMDD       TO WS-NVO-FECHA-AAAAMMDD
099600           MOVE CT-CFL-SWAP-FAR             TO WS-NVO-TIPO
099700      *
099800           MOVE TRD-PAR-CCY1                TO WS-NORM-MONEDA
099900           COMPUTE WS-NORM-MONTO-IN = ZEROES - TRD-AMOUNT1
100000           PERFORM 3900-NORMALIZAR-MONTO
100100              THRU 3900-NORMALIZAR-MONTO-EXIT
100200           MOVE TRD-PAR-CCY1                TO WS-NVO-MONEDA
100300           MOVE WS-NORM-MONTO-OUT           TO WS-NVO-MONTO
100400           PERFORM 3910-AGREGAR-CFL-TABLA
100500              THRU 3910-AGREGAR-CFL-TABLA-EXIT
100600      *
100700           PERFORM 3325-CALC-FAR-AMOUNT2
100800              THRU 3325-CALC-FAR-AMOUNT2-EXIT
100900      *
101000           MOVE TRD-PAR-CCY2                TO WS-NORM-MONEDA
101100           MOVE WS-SWP-FAR-AMOUNT2          TO WS-NORM-MONTO-IN
101200           PERFORM 3900-NORMALIZAR-MONTO
101300              THRU 3900-NORMALIZAR-MONTO-EXIT
101400           MOVE TRD-PAR-CCY2                TO WS-NVO-MONEDA
101500           MOVE WS-NORM-MONTO-OUT           TO WS-NVO-MONTO
101600           PERFORM 3910-AGREGAR-CFL-TABLA
101700              THRU 3910-AGREGAR-CFL-TABLA-EXIT
101800      *
101900           .
102000       3320-PROC-SWAP-EXIT.
102100           EXIT.
102200      ******************************************************************
102300      *            3325-CALC-FAR-AMOUNT2                               *
102400      *  17/06/2004 M.ARISMENDI - TCK 255: SI NO HAY PUNTOS GUARDADOS  *
102500      *  PARA EL PAR, EL FAR AMOUNT2 SE CALCULA IGUAL QUE CUANDO NO    *
102600      *  HAY DATOS DE MERCADO: MONTO1 NEGADO POR LA TASA DEL TRADE.    *
102700      ******************************************************************
102800       3325-CALC-FAR-AMOUNT2.
102900      *
103000           IF  HAY-DATOS-MERCADO
103100           AND TRD-RATE-PRICE NOT = ZEROES
103200               INITIALIZE V1L020-COMMAREA
103300               SET V1L020-FN-INTERPOLAR    TO TRUE
103400               STRING TRD-PAR-CCY1 '/' TRD-PAR-CCY2
103500                      DELIMITED BY SIZE INTO V1L020-PAR
103600               MOVE TRD-PAR-CCY1           TO V1L020-CCY-BASE
103700               MOVE WS-FEC-AAAAMMDD        TO
103800                    V1L020-FECHA-REF-AAAAMMDD
103900               MOVE TRD-MAT-DATE-AAAAMMDD  TO
104000                    V1L020-FECHA-OBJ-AAAAMMDD
104100               CALL CT-PGM-INTERPOLADOR USING V1L020-COMMAREA
104200               ADD 1                       TO CN-LLAMADAS-INTERPOLADOR
104300      *
104400               IF  V1L020-ENCONTRADO
104500                   COMPUTE WS-SWP-PUNTOS-MEDIO ROUNDED =
104600                       (V1L020-BID-PUNTOS + V1L020-ASK-PUNTOS) / 2
104700                   PERFORM 3326-DIVISOR-JPY
104800                      THRU 3326-DIVISOR-JPY-EXIT
104900                   COMPUTE WS-SWP-TASA-FAR ROUNDED =
105000                       TRD-RATE-PRICE +
105100                       (WS-SWP-PUNTOS-MEDIO / WS-SWP-DIVISOR)
105200                   COMPUTE WS-SWP-FAR-AMOUNT2 ROUNDED =
105300                       (ZEROES - TRD-AMOUNT1) * WS-SWP-TASA-FAR
105400               ELSE
105500                   COMPUTE WS-SWP-FAR-AMOUNT2 =
105600                       (ZEROES - TRD-AMOUNT1) * TRD-RATE-PRICE
105700               END-IF
105800           ELSE
105900               COMPUTE WS-SWP-FAR-AMOUNT2 = ZEROES - TRD-AMOUNT2
106000           END-IF
106100      *
106200           .
106300       3325-CALC-FAR-AMOUNT2-EXIT.
106400           EXIT.
106500      ******************************************************************
106600      *              3326-DIVISOR-JPY                                  *
106700      ******************************************************************
106800       3326-DIVISOR-JPY.
106900      *
107000           IF  TRD-PAR-CCY1 = CT-MONEDA-JPY
107100               MOVE CT-DIVISOR-JPY          TO WS-SWP-DIVISOR
107200           ELSE
107300               MOVE CT-DIVISOR-NORMAL       TO WS-SWP-DIVISOR
107400           END-IF
107500      *
107600           .
107700       3326-DIVISOR-JPY-EXIT.
107800           EXIT.
107900      ******************************************************************
108000      *              3330-PROC-FORWARD                                 *
108100      ******************************************************************
108200       3330-PROC-FORWARD.
108300      *
108400           MOVE TRD-MAT-DATE                TO WS-NVO-FECHA
108500           MOVE TRD-MAT-DATE-AAAAMMDD       TO WS-NVO-FECHA-AAAAMMDD
108600           MOVE TRD-DEAL-ID                 TO WS-NVO-DEAL-ID
108700           MOVE CT-CFL-FORWARD              TO WS-NVO-TIPO
108800      *
108900           MOVE TRD-PAR-CCY1                TO WS-NORM-MONEDA
109000           MOVE TRD-AMOUNT1                 TO WS-NORM-MONTO-IN
109100           PERFORM 3900-NORMALIZAR-MONTO
109200              THRU 3900-NORMALIZAR-MONTO-EXIT
109300           MOVE TRD-PAR-CCY1                TO WS-NVO-MONEDA
109400           MOVE WS-NORM-MONTO-OUT           TO WS-NVO-MONTO
109500           PERFORM 3910-AGREGAR-CFL-TABLA
109600              THRU 3910-AGREGAR-CFL-TABLA-EXIT
109700      *
109800           MOVE TRD-PAR-CCY2                TO WS-NORM-MONEDA
109900           MOVE TRD-AMOUNT2                 TO WS-NORM-MONTO-IN
110000           PERFORM 3900-NORMALIZAR-MONTO
110100              THRU 3900-NORMALIZAR-MONTO-EXIT
110200           MOVE TRD-PAR-CCY2                TO WS-NVO-MONEDA
110300           MOVE WS-NORM-MONTO-OUT           TO WS-NVO-MONTO
110400           PERFORM 3910-AGREGAR-CFL-TABLA
110500              THRU 3910-AGREGAR-CFL-TABLA-EXIT
110600      *
110700           .
110800       3330-PROC-FORWARD-EXIT.
110900           EXIT.
111000      ******************************************************************
111100      *           3900-NORMALIZAR-MONTO                                *
111200      ******************************************************************
111300       3900-NORMALIZAR-MONTO.
111400      *
111500           IF  WS-NORM-MONEDA = CT-MONEDA-JPY
111600               COMPUTE WS-NORM-ENTERO ROUNDED = WS-NORM-MONTO-IN
111700               MOVE WS-NORM-ENTERO          TO WS-NORM-MONTO-OUT
111800           ELSE
111900               MOVE WS-NORM-MONTO-IN        TO WS-NORM-MONTO-OUT
112000           END-IF
112100      *
112200           .
112300       3900-NORMALIZAR-MONTO-EXIT.
112400           EXIT.
112500      ******************************************************************
112600      *          3910-AGREGAR-CFL-TABLA                                *
112700      ******************************************************************
112800       3910-AGREGAR-CFL-TABLA.
112900      *
113000           IF  WS-CFL-CANT LESS 5000
113100               ADD 1                        TO WS-CFL-CANT
113200               MOVE WS-CFL-CANT             TO WS-IX-CFL
113300               MOVE WS-NVO-FECHA            TO
113400                    WS-CFL-FECHA(WS-IX-CFL)
113500               MOVE WS-NVO-FECHA-AAAAMMDD   TO
113600                    WS-CFL-FECHA-AAAAMMDD(WS-IX-CFL)
113700               MOVE WS-NVO-MONEDA           TO
113800                    WS-CFL-MONEDA(WS-IX-CFL)
113900               MOVE WS-NVO-MONTO            TO
114000                    WS-CFL-MONTO(WS-IX-CFL)
114100               MOVE WS-NVO-DEAL-ID          TO
114200                    WS-CFL-DEAL-ID(WS-IX-CFL)
114300               MOVE WS-NVO-TIPO             TO
114400                    WS-CFL-TIPO(WS-IX-CFL)
114500               ADD 1                        TO CN-REGISTROS-DETALLE
114600           END-IF
114700      *
114800           .
114900       3910-AGREGAR-CFL-TABLA-EXIT.
115000           EXIT.
115100      ******************************************************************
115200      *               4000-AGREGAR-FLUJOS                              *
115300      ******************************************************************
115400       4000-AGREGAR-FLUJOS.
115500      *
115600           PERFORM 4050-AGREGAR-FLUJOS-LOOP
115700              THRU 4050-AGREGAR-FLUJOS-LOOP-EXIT
115800              VARYING WS-IX-CFL FROM 1 BY 1
115900              UNTIL WS-IX-CFL > WS-CFL-CANT
116000      *
116100           PERFORM 4500-ORDENAR-AGREGADOS
116200              THRU 4500-ORDENAR-AGREGADOS-EXIT
116300      *
116400           PERFORM 4600-RENORMALIZAR
116500              THRU 4600-RENORMALIZAR-EXIT
116600      *
116700           .
116800       4000-AGREGAR-FLUJOS-EXIT.
116900           EXIT.
117000      ******************************************************************
117100      *          4050-AGREGAR-FLUJOS-LOOP                              *
117200      ******************************************************************
117300       4050-AGREGAR-FLUJOS-LOOP.
117400      *
117500           PERFORM 4100-BUSCAR-CLAVE-AGG
117600              THRU 4100-BUSCAR-CLAVE-AGG-EXIT
117700           ADD WS-CFL-MONTO(WS-IX-CFL)      TO WS-AGG-MONTO(WS-IX-AGG)
117800      *
117900           .
118000       4050-AGREGAR-FLUJOS-LOOP-EXIT.
118100           EXIT.
118200      ******************************************************************
118300      *            4100-BUSCAR-CLAVE-AGG                               *
118400      *  RECORRE LA TABLA DE AGREGADOS POR SUBINDICE HASTA HALLAR LA    *
118500      *  CLAVE FECHA-MONEDA DEL FLUJO O LLEGAR AL FINAL; SI NO LA       *
118600      *  ENCUENTRA, LA INSERTA.                                        *
118700      ******************************************************************
118800       4100-BUSCAR-CLAVE-AGG.
118900      *
119000           SET AGG-NO-HALLADO               TO TRUE
119100           MOVE 1                           TO WS-IX-AGG
119200           PERFORM 4105-BUSCAR-CLAVE-AGG-LOOP
119300              THRU 4105-BUSCAR-CLAVE-AGG-LOOP-EXIT
119400              UNTIL WS-IX-AGG > WS-AGG-CANT
119500              OR    AGG-HALLADO
119600      *
119700           IF  NOT AGG-HALLADO
119800               PERFORM 4110-INSERTAR-AGG
119900                  THRU 4110-INSERTAR-AGG-EXIT
120000           END-IF
120100      *
120200           .
120300       4100-BUSCAR-CLAVE-AGG-EXIT.
120400           EXIT.
120500      ******************************************************************
120600      *          4105-BUSCAR-CLAVE-AGG-LOOP                            *
120700      ******************************************************************
120800       4105-BUSCAR-CLAVE-AGG-LOOP.
120900      *
121000           IF  WS-AGG-FECHA-AAAAMMDD(WS-IX-AGG) =
121100               WS-CFL-FECHA-AAAAMMDD(WS-IX-CFL)
121200           AND WS-AGG-MONEDA(WS-IX-AGG) = WS-CFL-MONEDA(WS-IX-CFL)
121300               SET AGG-HALLADO              TO TRUE
121400           ELSE
121500               ADD 1                        TO WS-IX-AGG
121600           END-IF
121700      *
121800           .
121900       4105-BUSCAR-CLAVE-AGG-LOOP-EXIT.
122000           EXIT.
122100      ******************************************************************
122200      *              4110-INSERTAR-AGG                                 *
122300      ******************************************************************
122400       4110-INSERTAR-AGG.
122500      *
122600           IF  WS-AGG-CANT LESS 2000
122700               ADD 1                        TO WS-AGG-CANT
122800               MOVE WS-AGG-CANT             TO WS-IX-AGG
122900               MOVE WS-CFL-FECHA(WS-IX-CFL) TO
123000                    WS-AGG-FECHA(WS-IX-AGG)
123100               MOVE WS-CFL-FECHA-AAAAMMDD(WS-IX-CFL) TO
123200                    WS-AGG-FECHA-AAAAMMDD(WS-IX-AGG)
123300               MOVE WS-CFL-MONEDA(WS-IX-CFL) TO
123400                    WS-AGG-MONEDA(WS-IX-AGG)
123500               MOVE ZEROES                  TO WS-AGG-MONTO(WS-IX-AGG)
123600           END-IF
123700      *
123800           .
123900       4110-INSERTAR-AGG-EXIT.
124000           EXIT.
124100      ******************************************************************
124200      *            4500-ORDENAR-AGREGADOS                              *
124300      ******************************************************************
124400      *    NO SE USA SORT - LA TABLA ES PEQUENA Y SE ORDENA POR
124500      *    INTERCAMBIO DIRECTO (ESTILO "BURBUJA"), ASCENDENTE POR
124600      *    FECHA Y, DENTRO DE LA MISMA FECHA, POR MONEDA.
124700      *
124800       4500-ORDENAR-AGREGADOS.
124900      *
125000           IF  WS-AGG-CANT GREATER 1
125100               PERFORM 4505-ORDENAR-PASADA
125200                  THRU 4505-ORDENAR-PASADA-EXIT
125300                  VARYING WS-IX-AGG FROM 1 BY 1
125400                  UNTIL WS-IX-AGG >= WS-AGG-CANT
125500           END-IF
125600      *
125700           .
125800       4500-ORDENAR-AGREGADOS-EXIT.
125900           EXIT.
126000      ******************************************************************
126100      *             4505-ORDENAR-PASADA                                *
126200      ******************************************************************
126300       4505-ORDENAR-PASADA.
126400      *
126500           PERFORM 4508-ORDENAR-COMPARAR
126600              THRU 4508-ORDENAR-COMPARAR-EXIT
126700              VARYING WS-IX-AGG2 FROM 1 BY 1
126800              UNTIL WS-IX-AGG2 > (WS-AGG-CANT - WS-IX-AGG)
126900      *
127000           .
127100       4505-ORDENAR-PASADA-EXIT.
127200           EXIT.
127300      ******************************************************************
127400      *            4508-ORDENAR-COMPARAR                               *
127500      ******************************************************************
127600       4508-ORDENAR-COMPARAR.
127700      *
127800           IF  WS-AGG-FECHA-AAAAMMDD(WS-IX-AGG2) >
127900               WS-AGG-FECHA-AAAAMMDD(WS-IX-AGG2 + 1)
128000           OR (WS-AGG-FECHA-AAAAMMDD(WS-IX-AGG2) =
128100               WS-AGG-FECHA-AAAAMMDD(WS-IX-AGG2 + 1)
128200           AND WS-AGG-MONEDA(WS-IX-AGG2) >
128300               WS-AGG-MONEDA(WS-IX-AGG2 + 1))
128400               PERFORM 4510-INTERCAMBIAR-AGG
128500                  THRU 4510-INTERCAMBIAR-AGG-EXIT
128600           END-IF
128700      *
128800           .
128900       4508-ORDENAR-COMPARAR-EXIT.
129000           EXIT.
129100      ******************************************************************
129200      *           4510-INTERCAMBIAR-AGG                                *
129300      ******************************************************************
129400       4510-INTERCAMBIAR-AGG.
129500      *
129600           MOVE WS-AGG-TABLA(WS-IX-AGG2)    TO WS-AGG-TEMPORAL
129700           MOVE WS-AGG-TABLA(WS-IX-AGG2 + 1) TO
129800                WS-AGG-TABLA(WS-IX-AGG2)
129900           MOVE WS-AGG-TEMPORAL             TO
130000                WS-AGG-TABLA(WS-IX-AGG2 + 1)
130100      *
130200           .
130300       4510-INTERCAMBIAR-AGG-EXIT.
130400           EXIT.
130500      ******************************************************************
130600      *              4600-RENORMALIZAR                                 *
130700      ******************************************************************
130800       4600-RENORMALIZAR.
130900      *
131000           MOVE ZEROES                      TO CN-REGISTROS-AGREGADOS
131100      *
131200           PERFORM 4610-RENORMALIZAR-UNO
131300              THRU 4610-RENORMALIZAR-UNO-EXIT
131400              VARYING WS-IX-AGG FROM 1 BY 1
131500              UNTIL WS-IX-AGG > WS-AGG-CANT
131600      *
131700           .
131800       4600-RENORMALIZAR-EXIT.
131900           EXIT.
132000      ******************************************************************
132100      *           4610-RENORMALIZAR-UNO                                *
132200      ******************************************************************
132300       4610-RENORMALIZAR-UNO.
132400      *
132500           MOVE WS-AGG-MONEDA(WS-IX-AGG)    TO WS-NORM-MONEDA
132600           MOVE WS-AGG-MONTO(WS-IX-AGG)     TO WS-NORM-MONTO-IN
132700           PERFORM 3900-NORMALIZAR-MONTO
132800              THRU 3900-NORMALIZAR-MONTO-EXIT
132900           MOVE WS-NORM-MONTO-OUT           TO WS-AGG-MONTO(WS-IX-AGG)
133000           ADD 1                            TO CN-REGISTROS-AGREGADOS
133100      *
133200           .
133300       4610-RENORMALIZAR-UNO-EXIT.
133400           EXIT.
133500      ******************************************************************
133600      *              5000-ESCRIBIR-SALIDAS                             *
133700      ******************************************************************
133800       5000-ESCRIBIR-SALIDAS.
133900      *
134000           PERFORM 5100-ESCRIBIR-CSV
134100              THRU 5100-ESCRIBIR-CSV-EXIT
134200      *
134300           PERFORM 5200-ESCRIBIR-REPORTE
134400              THRU 5200-ESCRIBIR-REPORTE-EXIT
134500      *
134600           PERFORM 5900-MOSTRAR-CONTADORES
134700              THRU 5900-MOSTRAR-CONTADORES-EXIT
134800      *
134900           .
135000       5000-ESCRIBIR-SALIDAS-EXIT.
135100           EXIT.
135200      ******************************************************************
135300      *               5100-ESCRIBIR-CSV                                *
135400      ******************************************************************
135500       5100-ESCRIBIR-CSV.
135600      *
135700           OPEN OUTPUT V1F-CSHFL-OUT
135800      *
135900           MOVE V1DB040-CSV-ENCABEZADO      TO FD-CSV-LINEA
136000           WRITE FD-CSV-LINEA
136100      *
136200           PERFORM 5110-ESCRIBIR-CSV-UNO
136300              THRU 5110-ESCRIBIR-CSV-UNO-EXIT
136400              VARYING WS-IX-AGG FROM 1 BY 1
136500              UNTIL WS-IX-AGG > WS-AGG-CANT
136600      *
136700           CLOSE V1F-CSHFL-OUT
136800      *
136900           .
137000       5100-ESCRIBIR-CSV-EXIT.
137100           EXIT.
137200      ******************************************************************
137300      *           5110-ESCRIBIR-CSV-UNO                                *
137400      ******************************************************************
137500       5110-ESCRIBIR-CSV-UNO.
137600      *
137700           MOVE WS-AGG-FECHA(WS-IX-AGG)     TO CSV-FECHA
137800           MOVE WS-AGG-MONEDA(WS-IX-AGG)    TO CSV-MONEDA
137900           MOVE WS-AGG-MONTO(WS-IX-AGG)     TO WS-EDT-MONTO
138000           PERFORM 5150-EDITAR-MONTO
138100              THRU 5150-EDITAR-MONTO-EXIT
138200           MOVE WS-EDT-RECORTADO            TO CSV-MONTO
138300           MOVE V1DB040-CSV-LINEA           TO FD-CSV-LINEA
138400           WRITE FD-CSV-LINEA
138500           ADD 1                  TO CN-V1DB040-RENGLONES-ESCRITOS
138600      *
138700           .
138800       5110-ESCRIBIR-CSV-UNO-EXIT.
138900           EXIT.
139000      ******************************************************************
139100      *              5150-EDITAR-MONTO                                 *
139200      ******************************************************************
139300      *    CONVIERTE UN MONTO NUMERICO A TEXTO SIN SEPARADOR DE
139400      *    MILES Y SIN BLANCOS A LA IZQUIERDA (EL CAMPO EDITADO
139500      *    -(15)9.99 DEJA EL SIGNO FLOTANTE PEGADO AL PRIMER
139600      *    DIGITO, PERO CON BLANCOS POR DELANTE).
139700      *
139800       5150-EDITAR-MONTO.
139900      *
140000           MOVE SPACES                      TO WS-EDT-RECORTADO
140100           MOVE WS-EDT-MONTO                TO WS-EDT-EDITADO
140200      *
140300           PERFORM 5151-BUSCAR-PRIMER-DIGITO
140400              THRU 5151-BUSCAR-PRIMER-DIGITO-EXIT
140500              VARYING WS-I FROM 1 BY 1
140600              UNTIL WS-I > 18
140700              OR    WS-EDT-EDITADO(WS-I:1) NOT = SPACE
140800      *
140900           MOVE WS-EDT-EDITADO(WS-I:19 - WS-I) TO WS-EDT-RECORTADO
141000      *
141100           .
141200       5150-EDITAR-MONTO-EXIT.
141300           EXIT.
141400      ******************************************************************
141500      *           5151-BUSCAR-PRIMER-DIGITO                            *
141600      ******************************************************************
141700       5151-BUSCAR-PRIMER-DIGITO.
141800      *
141900           CONTINUE
142000      *
142100           .
142200       5151-BUSCAR-PRIMER-DIGITO-EXIT.
142300           EXIT.
142400      ******************************************************************
142500      *            5200-ESCRIBIR-REPORTE                               *
142600      ******************************************************************
142700       5200-ESCRIBIR-REPORTE.
142800      *
142900           OPEN OUTPUT V1F-CSHFL-RPT
143000      *
143100           PERFORM 5210-ENCABEZADO-REPORTE
143200              THRU 5210-ENCABEZADO-REPORTE-EXIT
143300      *
143400           PERFORM 5220-ESCRIBIR-REPORTE-UNO
143500              THRU 5220-ESCRIBIR-REPORTE-UNO-EXIT
143600              VARYING WS-IX-AGG FROM 1 BY 1
143700              UNTIL WS-IX-AGG > WS-AGG-CANT
143800      *
143900           CLOSE V1F-CSHFL-RPT
144000      *
144100           .
144200       5200-ESCRIBIR-REPORTE-EXIT.
144300           EXIT.
144400      ******************************************************************
144500      *           5220-ESCRIBIR-REPORTE-UNO                            *
144600      ******************************************************************
144700       5220-ESCRIBIR-REPORTE-UNO.
144800      *
144900           MOVE SPACES                      TO V1DB040-RPT-LINEA
145000           MOVE WS-AGG-FECHA(WS-IX-AGG)     TO RPT-FECHA
145100           MOVE WS-AGG-MONEDA(WS-IX-AGG)    TO RPT-MONEDA
145200           MOVE WS-AGG-MONTO(WS-IX-AGG)     TO WS-EDT-MONTO
145300           PERFORM 5150-EDITAR-MONTO
145400              THRU 5150-EDITAR-MONTO-EXIT
145500           MOVE WS-EDT-RECORTADO            TO RPT-MONTO
145600           MOVE V1DB040-RPT-LINEA           TO FD-RPT-LINEA
145700           WRITE FD-RPT-LINEA
145800           ADD 1                  TO CN-V1DB040-RENGLONES-ESCRITOS
145900      *
146000           .
146100       5220-ESCRIBIR-REPORTE-UNO-EXIT.
146200           EXIT.
146300      ******************************************************************
146400      *          5210-ENCABEZADO-REPORTE                               *
146500      ******************************************************************
146600       5210-ENCABEZADO-REPORTE.
146700      *
146800           MOVE SPACES                      TO FD-RPT-LINEA
146900           STRING 'REPORTE DE FLUJOS DE CAJA AGREGADOS - PROGRAMA '
147000                  CT-PROGRAMA DELIMITED BY SIZE
147100               INTO FD-RPT-LINEA
147200           END-STRING
147300           WRITE FD-RPT-LINEA AFTER ADVANCING TOP-OF-FORM
147400      *
147500           MOVE SPACES                      TO V1DB040-RPT-LINEA
147600           MOVE 'FECHA'                     TO RPT-FECHA
147700           MOVE 'MON'                       TO RPT-MONEDA
147800           MOVE 'MONTO'                     TO RPT-MONTO
147900           MOVE V1DB040-RPT-LINEA           TO FD-RPT-LINEA
148000           WRITE FD-RPT-LINEA AFTER ADVANCING 2 LINES
148100      *
148200           .
148300       5210-ENCABEZADO-REPORTE-EXIT.
148400           EXIT.
148500      ******************************************************************
148600      *           5900-MOSTRAR-CONTADORES                              *
148700      ******************************************************************
148800       5900-MOSTRAR-CONTADORES.
148900      *
149000           DISPLAY CT-PROGRAMA ' TRADES LEIDOS        : '
149100                   CN-TRADES-LEIDOS
149200           DISPLAY CT-PROGRAMA ' FLUJOS GENERADOS     : '
149300                   CN-REGISTROS-DETALLE
149400           DISPLAY CT-PROGRAMA ' FLUJOS AGREGADOS     : '
149500                   CN-REGISTROS-AGREGADOS
149600           DISPLAY CT-PROGRAMA ' LLAMADAS INTERPOLADOR: '
149700                   CN-LLAMADAS-INTERPOLADOR
149800      *
149900           .
150000       5900-MOSTRAR-CONTADORES-EXIT.
150100           EXIT.
150200      ******************************************************************
150300      *                      6000-FIN                                  *
150400      ******************************************************************
150500       6000-FIN.
150600      *
150700           CONTINUE
150800      *
150900           .
151000       6000-FIN-EXIT.
151100           EXIT.
