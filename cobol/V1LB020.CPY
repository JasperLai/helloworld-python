000100      ******************************************************************
000200      *                                                                *
000300      *  COPY    : V1LB020                                            *
000400      *                                                                *
000500      *  APLICACION: V13 - CONVERSION DE FLUJOS DE OPERACIONES DE     *
000600      *               CAMBIO                                           *
000700      *                                                                *
000800      *  DESCRIPCION: AREA DE COMUNICACION (CALL ... USING) ENTRE     *
000900      *               V13B01Z Y EL INTERPOLADOR DE PUNTOS V13B02Z.    *
001000      *                                                                *
001100      ******************************************************************
001200      *        L O G    D E   M O D I F I C A C I O N E S             *
001300      ******************************************************************
001400      *  AUTOR        FECHA        DESCRIPCION                        *
001500      ******************************************************************
001600      *  R.PRIETO     21/02/1992   CREACION DEL COPY - TCK V13-002     *
001700      *  J.RONDON     19/07/1999   CAMBIO DE SIGLO: FECHAS A AAAAMMDD  *
001800      *                            EN LUGAR DE AAMMDD - TCK Y2K-07     *
001900      *  M.ARISMENDI  03/03/2003   SE AMPLIA EL FILLER DE RESERVA DE   *
002000      *                            LA SALIDA - TCK 240                 *
002100      ******************************************************************
002200      *
002300      *    VALORES VALIDOS DE V1L020-FUNCION-COD:
002400      *      'C'  CARGAR ARCHIVO DE PUNTOS FORWARD (FWDPTIN)
002500      *      'I'  INTERPOLAR PUNTOS BID/ASK PARA UN PAR Y UNA FECHA
002600      *      'S'  CONSULTAR EL SPOT (BID/ASK OUTRIGHT) DE UN PAR
002700      *
002800      *    CONTADOR PROPIO DEL COPY PARA LAS INVOCACIONES RECIBIDAS
002900      *    POR V13B02Z A TRAVES DE ESTA COMMAREA (ITEM 77 DE USO
003000      *    PROPIO DEL COPY).
003100      *
003200       77  CN-V1L020-INVOCACIONES          PIC S9(07) COMP
003300                                            VALUE ZEROES.
003400      *
003500       01  V1L020-COMMAREA.
003600           05  V1L020-FUNCION-COD          PIC X(01).
003700               88  V1L020-FN-CARGAR            VALUE 'C'.
003800               88  V1L020-FN-INTERPOLAR        VALUE 'I'.
003900               88  V1L020-FN-SPOT              VALUE 'S'.
004000           05  V1L020-ENTRADA.
004100               10  V1L020-PAR                  PIC X(07).
004200               10  V1L020-CCY-BASE             PIC X(03).
004300               10  V1L020-FECHA-REF-AAAAMMDD   PIC 9(08).
004400               10  V1L020-FECHA-OBJ-AAAAMMDD   PIC 9(08).
004500           05  V1L020-SALIDA.
004600               10  V1L020-BID-PUNTOS           PIC S9(07)V9(04).
004700               10  V1L020-ASK-PUNTOS           PIC S9(07)V9(04).
004800               10  V1L020-BID-OUTRIGHT         PIC S9(05)V9(07).
004900               10  V1L020-ASK-OUTRIGHT         PIC S9(05)V9(07).
005000               10  V1L020-88-ENCONTRADO    PIC X(01) VALUE 'N'.
005100                   88  V1L020-ENCONTRADO           VALUE 'S'.
005200                   88  V1L020-NO-ENCONTRADO        VALUE 'N'.
005300               10  V1L020-88-DATOS-CARGADOS PIC X(01) VALUE 'N'.
005400                   88  V1L020-DATOS-CARGADOS       VALUE 'S'.
005500           05  FILLER                          PIC X(20).
