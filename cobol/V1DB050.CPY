000100      ******************************************************************
000200      *                                                                *
000300      *  COPY    : V1DB050                                            *
000400      *                                                                *
000500      *  APLICACION: V13 - CONVERSION DE FLUJOS DE OPERACIONES DE     *
000600      *               CAMBIO                                           *
000700      *                                                                *
000800      *  DESCRIPCION: LAYOUT DEL ARCHIVO DE FOLDERS A IGNORAR Y DE    *
000900      *               LA TABLA EN MEMORIA QUE SE ARMA A PARTIR DE EL. *
001000      *                                                                *
001100      ******************************************************************
001200      *        L O G    D E   M O D I F I C A C I O N E S             *
001300      ******************************************************************
001400      *  AUTOR        FECHA        DESCRIPCION                        *
001500      ******************************************************************
001600      *  J.RONDON     14/03/1991   CREACION DEL COPY - TCK V13-001     *
001700      *  M.ARISMENDI  02/11/1994   SE AMPLIA EL CAMPO DE FOLDER DE 6   *
001800      *                            A 10 POSICIONES - TCK 114           *
001900      *  R.PRIETO     21/08/2001   SE AGREGA FILLER DE RESERVA EN LA   *
002000      *                            ENTRADA PARA FUTUROS CAMPOS - 219   *
002100      ******************************************************************
002200      *
002300      *    CONTADOR PROPIO DEL COPY PARA LOS FOLDERS A IGNORAR LEIDOS
002400      *    DEL ARCHIVO DE FILTROS (ITEM 77 DE USO PROPIO DEL COPY).
002500      *
002600       77  CN-V1DB050-FOLDERS-LEIDOS       PIC S9(05) COMP
002700                                            VALUE ZEROES.
002800      *
002900       01  V1DB050-FLT-LINEA.
003000           05  FLT-LIN-FOLDER              PIC X(10).
003100           05  FILLER                      PIC X(70).
003200      *
003300       01  V1DB050-FLT-ENTRADA.
003400           05  FLT-FOLDER                  PIC X(10).
003500           05  FILLER                      PIC X(10).
