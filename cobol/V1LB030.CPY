000100      ******************************************************************
000200      *                                                                *
000300      *  COPY    : V1LB030                                            *
000400      *                                                                *
000500      *  APLICACION: V13 - CONVERSION DE FLUJOS DE OPERACIONES DE     *
000600      *               CAMBIO                                           *
000700      *                                                                *
000800      *  DESCRIPCION: AREA DE COMUNICACION (CALL ... USING) CON LA    *
000900      *               RUTINA DE SALUDO V13B03Z (UTILITARIO DE         *
001000      *               CORTESIA USADO EN LAS PRUEBAS DE ENLACE).       *
001100      *                                                                *
001200      ******************************************************************
001300      *        L O G    D E   M O D I F I C A C I O N E S             *
001400      ******************************************************************
001500      *  AUTOR        FECHA        DESCRIPCION                        *
001600      ******************************************************************
001700      *  M.ARISMENDI  05/05/1993   CREACION DEL COPY - TCK V13-003     *
001800      *  J.RONDON     19/07/1999   AJUSTE DE FILLER DE SALIDA - Y2K-07 *
001900      *  R.PRIETO     14/01/2002   SE AMPLIA EL FILLER DE RESERVA      *
002000      *                            PARA FUTURO USO - TCK 219           *
002100      ******************************************************************
002200      *
002300      *    CONTADOR PROPIO DEL COPY PARA LAS INVOCACIONES RECIBIDAS
002400      *    POR V13B03Z A TRAVES DE ESTA COMMAREA (ITEM 77 DE USO
002500      *    PROPIO DEL COPY).
002600      *
002700       77  CN-V1L030-INVOCACIONES          PIC S9(05) COMP
002800                                            VALUE ZEROES.
002900      *
003000       01  V1L030-COMMAREA.
003100           05  V1L030-NOMBRE               PIC X(30).
003200           05  V1L030-SALUDO               PIC X(40).
003300           05  FILLER                      PIC X(15).
