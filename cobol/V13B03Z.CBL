000100      ******************************************************************
000200      *                                                                *
000300      *  PROGRAMA: V13B03Z                                             *
000400      *                                                                *
000500      *  FECHA CREACION: 05/05/1993                                    *
000600      *                                                                *
000700      *  AUTOR: FACTORIA                                               *
000800      *                                                                *
000900      *  APLICACION: V13 - CONVERSION DE FLUJOS DE OPERACIONES DE      *
001000      *              CAMBIO (SPOT / SWAP / FORWARD)                    *
001100      *                                                                *
001200      *  DESCRIPCION: SUBPROGRAMA UTILITARIO DE CORTESIA, USADO EN     *
001300      *               LAS PRUEBAS DE ENLACE (CALL) DE LOS DEMAS        *
001400      *               MODULOS DE LA APLICACION V13. RECIBE UN NOMBRE   *
001500      *               Y DEVUELVE UN SALUDO ARMADO.                     *
001600      *                                                                *
001700      ******************************************************************
001800      *        L O G    D E   M O D I F I C A C I O N E S             *
001900      ******************************************************************
002000      *  AUTOR        FECHA        DESCRIPCION                        *
002100      ******************************************************************
002200      *  M.ARISMENDI  05/05/1993   CREACION - TCK V13-003               *
002300      *  J.RONDON     19/07/1999   AJUSTE DE FILLER DE SALIDA - Y2K-07 *
002400      *  R.PRIETO     14/01/2002   SE AMPLIA EL AREA DE NOMBRE A 30    *
002500      *                            POSICIONES PARA NOMBRES LARGOS - 219*
002600      ******************************************************************
002700      *                                                                *
002800      *         I D E N T I F I C A T I O N   D I V I S I O N          *
002900      *                                                                *
003000      ******************************************************************
003100       IDENTIFICATION DIVISION.
003200      *
003300       PROGRAM-ID.   V13B03Z.
003400       AUTHOR.       FACTORIA.
003500       INSTALLATION. DEPARTAMENTO DE SISTEMAS - MESA DE CAMBIOS.
003600       DATE-WRITTEN. 05/05/1993.
003700       DATE-COMPILED.
003800       SECURITY.     USO INTERNO - CONFIDENCIAL.
003900      ******************************************************************
004000      *                                                                *
004100      *        E N V I R O N M E N T         D I V I S I O N           *
004200      *                                                                *
004300      ******************************************************************
004400       ENVIRONMENT DIVISION.
004500      *
004600       CONFIGURATION SECTION.
004700      *
004800       SPECIAL-NAMES.
004900           CLASS WS-CLASE-ALFA     IS 'A' THRU 'Z'.
005000      *
005100      ******************************************************************
005200      *                        D A T A   D I V I S I O N                *
005300      ******************************************************************
005400       DATA DIVISION.
005500       WORKING-STORAGE SECTION.
005600      *
005700       01  WS-VARIABLES-AUXILIARES.
005800           05  WS-PROGRAMA                 PIC X(08) VALUE 'V13B03Z'.
005900           05  WS-I                        PIC S9(04) COMP.
006000           05  FILLER                      PIC X(10).
006100      *
006200       01  CN-CONTADORES.
006300           05  CN-SALUDOS-ARMADOS          PIC S9(07) COMP
006400                                            VALUE ZEROES.
006500           05  FILLER                      PIC X(10).
006600      *
006700      *    AREA PARA COMPACTAR EL NOMBRE RECIBIDO, DESCARTANDO
006800      *    ESPACIOS A LA DERECHA, ANTES DE CONCATENARLO EN EL SALUDO.
006900      *
007000       01  WS-AREA-ARMAR-SALUDO.
007100           05  WS-ARM-NOMBRE               PIC X(30).
007200           05  WS-ARM-NOMBRE-R REDEFINES WS-ARM-NOMBRE.
007300               10  WS-ARM-NOMBRE-CAR       PIC X(01) OCCURS 30 TIMES.
007400           05  WS-ARM-LONGITUD             PIC S9(04) COMP
007500                                            VALUE ZEROES.
007600           05  WS-ARM-SALUDO-ARMADO        PIC X(40) VALUE SPACES.
007700           05  WS-ARM-SALUDO-R REDEFINES WS-ARM-SALUDO-ARMADO.
007800               10  WS-ARM-SALUDO-MITAD-1   PIC X(20).
007900               10  WS-ARM-SALUDO-MITAD-2   PIC X(20).
008000           05  FILLER                      PIC X(05).
008100      *
008200      *    LITERAL FIJO DEL SALUDO, CONSTRUIDO COMO TABLA FILLER/
008300      *    REDEFINES PARA SEGUIR LA COSTUMBRE DE LA CASA DE NO FIJAR
008400      *    LITERALES LARGOS SUELTOS DENTRO DEL PROCEDURE DIVISION.
008500      *
008600       01  WS-TEXTO-SALUDO-VALORES.
008700           05  FILLER                      PIC X(07) VALUE 'Hello, '.
008800       01  WS-TEXTO-SALUDO REDEFINES WS-TEXTO-SALUDO-VALORES.
008900           05  WS-TXT-HELLO                PIC X(07).
009000      *
009100      ******************************************************************
009200      *                    COPYS UTILIZADOS                            *
009300      ******************************************************************
009400      *  COMMAREA DEL SALUDO (RECIBIDA DEL LLAMADOR)
009500           COPY V1LB030.
009600      *
009700      ******************************************************************
009800      *                      LINKAGE SECTION                           *
009900      ******************************************************************
010000       LINKAGE SECTION.
010100      *
010200      ******************************************************************
010300      *                                                                *
010400      *           P R O C E D U R E      D I V I S I O N               *
010500      *                                                                *
010600      ******************************************************************
010700       PROCEDURE DIVISION USING V1L030-COMMAREA.
010800      *
010900       MAINLINE.
011000      *
011100           ADD 1                            TO CN-V1L030-INVOCACIONES
011200      *
011300           PERFORM 1000-SALUDAR
011400              THRU 1000-SALUDAR-EXIT
011500      *
011600           GOBACK
011700           .
011800      ******************************************************************
011900      *                       1000-SALUDAR                             *
012000      *  ARMA EL SALUDO DE CORTESIA: "Hello, " CONCATENADO CON EL      *
012100      *  NOMBRE RECIBIDO (SIN ESPACIOS SOBRANTES) Y EL SIGNO "!".      *
012200      ******************************************************************
012300       1000-SALUDAR.
012400      *
012500           MOVE V1L030-NOMBRE              TO WS-ARM-NOMBRE
012600           MOVE ZEROES                     TO WS-ARM-LONGITUD
012700           MOVE SPACES                     TO WS-ARM-SALUDO-ARMADO
012800      *
012900           PERFORM 1100-MEDIR-NOMBRE
013000              THRU 1100-MEDIR-NOMBRE-EXIT
013100              VARYING WS-I FROM 30 BY -1
013200              UNTIL WS-I = ZEROES
013300              OR     WS-ARM-NOMBRE-CAR(WS-I) NOT = SPACE
013400      *
013500           MOVE WS-I                       TO WS-ARM-LONGITUD
013600      *
013700           IF  WS-ARM-LONGITUD GREATER ZEROES
013800               STRING WS-TXT-HELLO         DELIMITED BY SIZE
013900                      WS-ARM-NOMBRE(1:WS-ARM-LONGITUD)
014000                                            DELIMITED BY SIZE
014100                      '!'                  DELIMITED BY SIZE
014200                      INTO WS-ARM-SALUDO-ARMADO
014300               END-STRING
014400           ELSE
014500               STRING WS-TXT-HELLO         DELIMITED BY SIZE
014600                      '!'                  DELIMITED BY SIZE
014700                      INTO WS-ARM-SALUDO-ARMADO
014800               END-STRING
014900           END-IF
015000      *
015100           MOVE WS-ARM-SALUDO-ARMADO        TO V1L030-SALUDO
015200           ADD 1                            TO CN-SALUDOS-ARMADOS
015300      *
015400           .
015500       1000-SALUDAR-EXIT.
015600           EXIT.
015700      ******************************************************************
015800      *                   1100-MEDIR-NOMBRE                            *
015900      ******************************************************************
016000       1100-MEDIR-NOMBRE.
016100      *
016200           CONTINUE
016300           .
016400       1100-MEDIR-NOMBRE-EXIT.
016500           EXIT.
