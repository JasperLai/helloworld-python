000100      ******************************************************************
000200      *                                                                *
000300      *  COPY    : V1DB010                                            *
000400      *                                                                *
000500      *  APLICACION: V13 - CONVERSION DE FLUJOS DE OPERACIONES DE     *
000600      *               CAMBIO (SPOT / SWAP / FORWARD)                  *
000700      *                                                                *
000800      *  DESCRIPCION: LAYOUT DEL DETALLE DE OPERACION DE DIVISAS      *
000900      *               (ARCHIVO DE ENTRADA, TEXTO DELIMITADO POR COMAS)*
001000      *                                                                *
001100      ******************************************************************
001200      *        L O G    D E   M O D I F I C A C I O N E S             *
001300      ******************************************************************
001400      *  AUTOR        FECHA        DESCRIPCION                        *
001500      ******************************************************************
001600      *  J.RONDON     14/03/1991   CREACION DEL COPY - TCK V13-001     *
001700      *  M.ARISMENDI  02/11/1994   SE AGREGA TRD-PAR-CCY1/CCY2 PARA    *
001800      *                            PARTIR EL PAR DE MONEDAS - TCK 114  *
001900      *  J.RONDON     19/07/1999   CAMBIO DE SIGLO: SE AGREGAN LOS     *
002000      *                            CAMPOS DE FECHA AAAAMMDD PARA       *
002100      *                            ORDENAR SIN AMBIGUEDAD - TCK Y2K-07 *
002200      *  R.PRIETO     11/02/2003   SE AGREGA FILLER DE RESERVA PARA    *
002300      *                            FUTUROS CAMPOS DE LA LINEA - 231    *
002400      ******************************************************************
002500      *
002600      *   01  V1DB010-TRD-LINEA           LINEA CRUDA, TAL COMO VIENE
002700      *                                   EN EL ARCHIVO DE ENTRADA.
002800      *   01  V1DB010-TRD-DATOS           CAMPOS YA PARTIDOS/VALIDADOS
002900      *                                   POR EL PROGRAMA V13B01Z.
003000      *
003100      *    CONTADOR PROPIO DEL COPY, INDEPENDIENTE DE LOS CONTADORES
003200      *    DEL PROGRAMA, PARA LLEVAR LAS LINEAS CRUDAS LEIDAS DE ESTE
003300      *    LAYOUT (ITEM 77 DE USO PROPIO DEL COPY).
003400      *
003500       77  CN-V1DB010-LINEAS-LEIDAS        PIC S9(07) COMP
003600                                            VALUE ZEROES.
003700      *
003800       01  V1DB010-TRD-LINEA.
003900           05  TRD-LIN-TEXTO               PIC X(200).
004000      *
004100       01  V1DB010-TRD-DATOS.
004200           05  TRD-FOLDER                  PIC X(10).
004300           05  TRD-DEAL-ID                 PIC X(12).
004400           05  TRD-DEAL-TYPE               PIC X(20).
004500           05  TRD-SECURITY                PIC X(07).
004600           05  TRD-PAR-CCY1                PIC X(03).
004700           05  TRD-PAR-CCY2                PIC X(03).
004800           05  TRD-AMOUNT1-TXT             PIC X(20).
004900           05  TRD-AMOUNT1                 PIC S9(13)V9(02).
005000           05  TRD-AMOUNT2-TXT             PIC X(20).
005100           05  TRD-AMOUNT2                 PIC S9(13)V9(02).
005200           05  TRD-VALUE-DATE              PIC X(10).
005300           05  TRD-VALUE-DATE-AAAAMMDD     PIC 9(08).
005400           05  TRD-MAT-DATE                PIC X(10).
005500           05  TRD-MAT-DATE-AAAAMMDD       PIC 9(08).
005600           05  TRD-RATE-PRICE-TXT          PIC X(14).
005700           05  TRD-RATE-PRICE              PIC S9(05)V9(07).
005800           05  TRD-88-INDICADORES.
005900               10  TRD-88-SIN-VENCIMIENTO  PIC X(01) VALUE 'N'.
006000                   88  TRD-SIN-VENCIMIENTO      VALUE 'S'.
006100                   88  TRD-CON-VENCIMIENTO      VALUE 'N'.
006200               10  TRD-88-REGISTRO-VALIDO  PIC X(01) VALUE 'S'.
006300                   88  TRD-REGISTRO-VALIDO      VALUE 'S'.
006400                   88  TRD-REGISTRO-INVALIDO    VALUE 'N'.
006500           05  FILLER                      PIC X(15).
