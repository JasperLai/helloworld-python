000100      ******************************************************************
000200      *                                                                *
000300      *  PROGRAMA: V13B02Z                                             *
000400      *                                                                *
000500      *  FECHA CREACION: 20/11/1992                                    *
000600      *                                                                *
000700      *  AUTOR: FACTORIA                                               *
000800      *                                                                *
000900      *  APLICACION: V13 - CONVERSION DE FLUJOS DE OPERACIONES DE      *
001000      *              CAMBIO (SPOT / SWAP / FORWARD)                    *
001100      *                                                                *
001200      *  DESCRIPCION: SUBPROGRAMA INTERPOLADOR DE PUNTOS FORWARD.      *
001300      *               CARGA EL ARCHIVO DE PUNTOS FORWARD POR PAR Y     *
001400      *               PLAZO, Y RESUELVE A PEDIDO DEL PROGRAMA V13B01Z  *
001500      *               (VIA CALL ... USING V1L020-COMMAREA):            *
001600      *                 'C' CARGAR EL ARCHIVO EN TABLAS DE MEMORIA     *
001700      *                 'I' INTERPOLAR LOS PUNTOS BID/ASK PARA UN PAR  *
001800      *                     Y UNA FECHA OBJETIVO                      *
001900      *                 'S' CONSULTAR EL SPOT (OUTRIGHT) DE UN PAR     *
002000      *                                                                *
002100      *  NOTA: LAS TABLAS DE MEMORIA (PUNTOS Y SPOT) SE CARGAN UNA     *
002200      *        SOLA VEZ POR CORRIDA. EL SUBPROGRAMA NO ES INITIAL, POR *
002300      *        LO QUE CONSERVA SU WORKING-STORAGE ENTRE LLAMADAS       *
002400      *        SUCESIVAS DEL MISMO RUN UNIT.                           *
002500      *                                                                *
002600      ******************************************************************
002700      *        L O G    D E   M O D I F I C A C I O N E S             *
002800      ******************************************************************
002900      *  AUTOR        FECHA        DESCRIPCION                        *
003000      ******************************************************************
003100      *  R.PRIETO     20/11/1992   CREACION - TCK 075                  *
003200      *  M.ARISMENDI  23/09/1997   SE AGREGA EL CALCULO DE OUTRIGHT    *
003300      *                            INTERPOLADO (SPOT + PUNTOS) - 142   *
003400      *  J.RONDON     19/07/1999   CAMBIO DE SIGLO: FECHAS A AAAAMMDD  *
003500      *                            Y CALCULO DE DIAS SIN FUNCION DE    *
003600      *                            SISTEMA - TCK Y2K-07                *
003700      *  J.RONDON     03/03/2003   SE REVISA EL REDONDEO DEL RATIO DE  *
003800      *                            INTERPOLACION LUEGO DE LA QUEJA DE  *
003900      *                            TESORERIA POR DIFERENCIAS DE 1 PIP  *
004000      *                            EN PLAZOS QUEBRADOS - TCK 240       *
004100      *  M.ARISMENDI  09/11/2005   SE CAMBIA LA BUSQUEDA EN TABLAS DE  *
004200      *                            TENORES, PUNTOS Y SPOT A RECORRIDO  *
004300      *                            POR SUBINDICE, IGUAL QUE EL RESTO   *
004400      *                            DE LA APLICACION - TCK 271          *
004500      ******************************************************************
004600      *                                                                *
004700      *         I D E N T I F I C A T I O N   D I V I S I O N          *
004800      *                                                                *
004900      ******************************************************************
005000       IDENTIFICATION DIVISION.
005100      *
005200       PROGRAM-ID.   V13B02Z.
005300       AUTHOR.       FACTORIA.
005400       INSTALLATION. DEPARTAMENTO DE SISTEMAS - MESA DE CAMBIOS.
005500       DATE-WRITTEN. 20/11/1992.
005600       DATE-COMPILED.
005700       SECURITY.     USO INTERNO - CONFIDENCIAL.
005800      ******************************************************************
005900      *                                                                *
006000      *        E N V I R O N M E N T         D I V I S I O N           *
006100      *                                                                *
006200      ******************************************************************
006300       ENVIRONMENT DIVISION.
006400      *
006500       CONFIGURATION SECTION.
006600      *
006700       SPECIAL-NAMES.
006800           CLASS WS-CLASE-DIGITO   IS '0' THRU '9'.
006900      *
007000       INPUT-OUTPUT SECTION.
007100       FILE-CONTROL.
007200      *
007300           SELECT V1F-FWDPTS-IN   ASSIGN TO FWDPTIN
007400                  ORGANIZATION IS LINE SEQUENTIAL
007500                  FILE STATUS  IS WS-FS-FWDPTS.
007600      *
007700      ******************************************************************
007800      *                        D A T A   D I V I S I O N                *
007900      ******************************************************************
008000       DATA DIVISION.
008100       FILE SECTION.
008200      *
008300       FD  V1F-FWDPTS-IN
008400           LABEL RECORD STANDARD.
008500       01  FD-FPT-LINEA                    PIC X(150).
008600      *
008700      ******************************************************************
008800      *                  W O R K I N G   S T O R A G E                 *
008900      ******************************************************************
009000       WORKING-STORAGE SECTION.
009100      *
009200      *    CONTADOR DE BUSQUEDAS DE SPOT INTERNO, INDEPENDIENTE DE LOS
009300      *    DEMAS CONTADORES DE CARGA (ITEM 77 DE USO PROPIO).
009400      *
009500       77  CN-BUSQUEDAS-SPOT               PIC S9(07) COMP
009600                                            VALUE ZEROES.
009700      *
009800       01  WS-VARIABLES-AUXILIARES.
009900           05  WS-PROGRAMA                 PIC X(08) VALUE SPACES.
010000           05  WS-I                        PIC S9(04) COMP.
010100           05  WS-IX-TEN                   PIC S9(04) COMP.
010200           05  WS-IX-PUN                   PIC S9(05) COMP.
010300           05  WS-IX-SPT                   PIC S9(04) COMP.
010400           05  WS-FS-FWDPTS                PIC X(02) VALUE SPACES.
010500      *
010600      ******************************************************************
010700      *                        AREA  DE  SWITCHES                      *
010800      ******************************************************************
010900       01  SW-SWITCHES.
011000      *
011100           05  SW-FIN-PUNTOS               PIC X(01) VALUE 'N'.
011200               88  FIN-PUNTOS                  VALUE 'S'.
011300               88  NO-FIN-PUNTOS               VALUE 'N'.
011400      *
011500           05  SW-TENOR-HALLADO            PIC X(01) VALUE 'N'.
011600               88  TENOR-ENCONTRADO            VALUE 'S'.
011700               88  TENOR-NO-ENCONTRADO         VALUE 'N'.
011800      *
011900           05  SW-SPOT-HALLADO             PIC X(01) VALUE 'N'.
012000               88  SPOT-HALLADO                VALUE 'S'.
012100               88  SPOT-NO-HALLADO             VALUE 'N'.
012200      *
012300      ******************************************************************
012400      *                        AREA DE CONSTANTES                      *
012500      ******************************************************************
012600       01  CT-CONSTANTES.
012700      *
012800           05  CT-PROGRAMA                 PIC X(08) VALUE 'V13B02Z'.
012900           05  CT-MONEDA-JPY               PIC X(03) VALUE 'JPY'.
013000           05  CT-DIVISOR-NORMAL           PIC S9(07) VALUE 10000.
013100           05  CT-DIVISOR-JPY              PIC S9(07) VALUE 1000000.
013200      *
013300      ******************************************************************
013400      *                        AREA DE CONTADORES                      *
013500      ******************************************************************
013600       01  CN-CONTADORES.
013700      *
013800           05  CN-LINEAS-LEIDAS            PIC S9(07) COMP
013900                                            VALUE ZEROES.
014000           05  CN-PUNTOS-GUARDADOS         PIC S9(07) COMP
014100                                            VALUE ZEROES.
014200           05  CN-SPOTS-GUARDADOS          PIC S9(07) COMP
014300                                            VALUE ZEROES.
014400      *
014500      ******************************************************************
014600      *         T A B L A   T E N O R - D I A S   E S T A N D A R       *
014700      *                                                                *
014800      *    TABLA ESTATICA CON EL MAPEO DE PLAZO A NUMERO DE DIAS,      *
014900      *    CARGADA POR VALUE/REDEFINES (NO SE LEE DE NINGUN ARCHIVO).  *
015000      ******************************************************************
015100       01  WS-TENOR-VALORES.
015200           05  FILLER                      PIC X(06) VALUE 'ON0001'.
015300           05  FILLER                      PIC X(06) VALUE 'TN0002'.
015400           05  FILLER                      PIC X(06) VALUE 'SP0002'.
015500           05  FILLER                      PIC X(06) VALUE 'SN0003'.
015600           05  FILLER                      PIC X(06) VALUE '1W0007'.
015700           05  FILLER                      PIC X(06) VALUE '2W0014'.
015800           05  FILLER                      PIC X(06) VALUE '1M0030'.
015900           05  FILLER                      PIC X(06) VALUE '2M0060'.
016000           05  FILLER                      PIC X(06) VALUE '3M0090'.
016100           05  FILLER                      PIC X(06) VALUE '6M0180'.
016200           05  FILLER                      PIC X(06) VALUE '9M0270'.
016300           05  FILLER                      PIC X(06) VALUE '1Y0365'.
016400           05  FILLER                      PIC X(06) VALUE '2Y0730'.
016500           05  FILLER                      PIC X(06) VALUE '3Y1095'.
016600           05  FILLER                      PIC X(06) VALUE '5Y1825'.
016700       01  WS-TENOR-TABLE REDEFINES WS-TENOR-VALORES.
016800           05  WS-TENOR-ENTRY OCCURS 15 TIMES.
016900               10  TEN-COD                 PIC X(02).
017000               10  TEN-DIAS                PIC 9(04).
017100      *
017200      ******************************************************************
017300      *    TABLA DE DIAS ACUMULADOS POR MES (PARA CALCULAR DIAS        *
017400      *    ABSOLUTOS SIN USAR FUNCIONES DE FECHA DEL COMPILADOR).      *
017500      ******************************************************************
017600       01  WS-MESES-ACUM-VALORES.
017700           05  FILLER                      PIC 9(03) VALUE 000.
017800           05  FILLER                      PIC 9(03) VALUE 031.
017900           05  FILLER                      PIC 9(03) VALUE 059.
018000           05  FILLER                      PIC 9(03) VALUE 090.
018100           05  FILLER                      PIC 9(03) VALUE 120.
018200           05  FILLER                      PIC 9(03) VALUE 151.
018300           05  FILLER                      PIC 9(03) VALUE 181.
018400           05  FILLER                      PIC 9(03) VALUE 212.
018500           05  FILLER                      PIC 9(03) VALUE 243.
018600           05  FILLER                      PIC 9(03) VALUE 273.
018700           05  FILLER                      PIC 9(03) VALUE 304.
018800           05  FILLER                      PIC 9(03) VALUE 334.
018900       01  WS-MESES-ACUM REDEFINES WS-MESES-ACUM-VALORES.
019000           05  WS-MES-ACUM-DIAS            PIC 9(03) OCCURS 12 TIMES.
019100      *
019200      ******************************************************************
019300      *              TABLA  DE  PUNTOS  FORWARD  EN  MEMORIA           *
019400      ******************************************************************
019500       01  WS-TABLA-PUNTOS.
019600           05  WS-PUN-CANT                 PIC S9(05) COMP
019700                                            VALUE ZEROES.
019800           05  WS-PUN-TABLA OCCURS 3000 TIMES.
019900               10  WS-PUN-PAR              PIC X(07).
020000               10  WS-PUN-TENOR            PIC X(02).
020100               10  WS-PUN-DIAS             PIC 9(04).
020200               10  WS-PUN-BID              PIC S9(07)V9(04).
020300               10  WS-PUN-ASK              PIC S9(07)V9(04).
020400      *
020500      ******************************************************************
020600      *              TABLA  DE  SPOTS (OUTRIGHT) EN MEMORIA            *
020700      ******************************************************************
020800       01  WS-TABLA-SPOT.
020900           05  WS-SPT-CANT                 PIC S9(04) COMP
021000                                            VALUE ZEROES.
021100           05  WS-SPT-TABLA OCCURS 500 TIMES.
021200               10  WS-SPT-PAR              PIC X(07).
021300               10  WS-SPT-BID              PIC S9(05)V9(07).
021400               10  WS-SPT-ASK              PIC S9(05)V9(07).
021500      *
021600      *    AREA DE TRABAJO PARA CONVERTIR UN CAMPO DE PUNTOS/OUTRIGHT
021700      *    DE TEXTO A NUMERICO CON SIGNO (ESTILO "NUMVAL CASERO",
021800      *    IGUAL QUE EN V13B01Z, PARA NO DEPENDER DE LA JUSTIFICACION
021900      *    QUE DEJA EL UNSTRING).
022000      *
022100       01  WS-AREA-CONVERSION-PUNTO.
022200           05  WS-PTO-TEXTO                PIC X(14).
022300           05  WS-PTO-LIMPIO               PIC X(14).
022400           05  WS-PTO-LIMPIO-R REDEFINES WS-PTO-LIMPIO.
022500               10  WS-PTO-LIMPIO-CAR       PIC X(01) OCCURS 14 TIMES.
022600           05  WS-PTO-NEGATIVO             PIC X(01) VALUE 'N'.
022700               88  WS-PUNTO-ES-NEGATIVO        VALUE 'S'.
022800           05  WS-PTO-ENTERO-TXT           PIC X(09) VALUE SPACES.
022900           05  WS-PTO-DECIMAL-TXT          PIC X(07) VALUE SPACES.
023000           05  WS-PTO-DIGITO-CHAR          PIC X(01).
023100           05  WS-PTO-DIGITO-NUM           PIC 9(01).
023200           05  WS-PTO-DECIMAL-CANT         PIC S9(04) COMP
023300                                            VALUE ZEROES.
023400           05  WS-PTO-VALOR-GRP.
023500               10  WS-PTO-VALOR-ENT        PIC 9(09).
023600               10  WS-PTO-VALOR-DEC        PIC 9(07).
023700           05  WS-PTO-VALOR-ABS REDEFINES WS-PTO-VALOR-GRP
023800                                           PIC S9(09)V9(07).
023900           05  WS-PTO-VALOR                PIC S9(09)V9(07).
024000      *
024100      *    AREA DE TRABAJO PARA CONVERTIR UNA FECHA AAAAMMDD EN UN
024200      *    NUMERO DE DIAS ABSOLUTOS (CALENDARIO GREGORIANO).
024300      *
024400       01  WS-AREA-FECHA-A-DIAS.
024500           05  WS-FAD-AAAAMMDD             PIC 9(08).
024600           05  WS-FAD-AAAAMMDD-R REDEFINES WS-FAD-AAAAMMDD.
024700               10  WS-FAD-ANO              PIC 9(04).
024800               10  WS-FAD-MES              PIC 9(02).
024900               10  WS-FAD-DIA              PIC 9(02).
025000           05  WS-FAD-ANO-ANT              PIC 9(04).
025100           05  WS-FAD-BISIESTOS            PIC S9(07) COMP.
025200           05  WS-FAD-ES-BISIESTO          PIC X(01) VALUE 'N'.
025300               88  FAD-ANO-BISIESTO            VALUE 'S'.
025400           05  WS-FAD-TEMP-COCIENTE        PIC S9(07) COMP.
025500           05  WS-FAD-RESTO4               PIC S9(04) COMP.
025600           05  WS-FAD-RESTO100             PIC S9(04) COMP.
025700           05  WS-FAD-RESTO400             PIC S9(04) COMP.
025800           05  WS-FAD-RESULTADO            PIC S9(09) COMP.
025900      *
026000      *    AREA DE TRABAJO PARA RASTREAR EL PLAZO MAS CERCANO POR
026100      *    ABAJO Y POR ARRIBA DE LA FECHA OBJETIVO (BUSCAR-TENORES).
026200      *
026300       01  WS-AREA-BUSCAR-TENORES.
026400           05  WS-BT-DIAS-OBJ              PIC S9(09) COMP.
026500           05  WS-BT-SE-HALLO              PIC X(01) VALUE 'N'.
026600               88  BT-SE-ENCONTRO              VALUE 'S'.
026700               88  BT-NO-SE-ENCONTRO           VALUE 'N'.
026800           05  WS-BT-MIN-DIAS              PIC S9(09) COMP.
026900           05  WS-BT-MIN-BID               PIC S9(07)V9(04).
027000           05  WS-BT-MIN-ASK               PIC S9(07)V9(04).
027100           05  WS-BT-MAX-DIAS              PIC S9(09) COMP.
027200           05  WS-BT-MAX-BID               PIC S9(07)V9(04).
027300           05  WS-BT-MAX-ASK               PIC S9(07)V9(04).
027400           05  WS-BT-LOW-DIAS              PIC S9(09) COMP.
027500           05  WS-BT-LOW-BID               PIC S9(07)V9(04).
027600           05  WS-BT-LOW-ASK               PIC S9(07)V9(04).
027700           05  WS-BT-HIGH-DIAS             PIC S9(09) COMP.
027800           05  WS-BT-HIGH-BID              PIC S9(07)V9(04).
027900           05  WS-BT-HIGH-ASK              PIC S9(07)V9(04).
028000      *
028100      *    AREA DE TRABAJO PARA LA INTERPOLACION PROPIAMENTE DICHA.
028200      *
028300       01  WS-AREA-INTERPOLAR.
028400           05  WS-INT-RATIO                PIC S9(01)V9(09) COMP-3.
028500           05  WS-INT-LOW-VAL              PIC S9(07)V9(04).
028600           05  WS-INT-HIGH-VAL             PIC S9(07)V9(04).
028700           05  WS-INT-RESULTADO            PIC S9(07)V9(04).
028800           05  WS-INT-DIVISOR              PIC S9(07).
028900           05  WS-INT-SPOT-BID             PIC S9(05)V9(07).
029000           05  WS-INT-SPOT-ASK             PIC S9(05)V9(07).
029100           05  WS-INT-SPOT-VAL             PIC S9(05)V9(07).
029200           05  WS-INT-OUTRIGHT             PIC S9(05)V9(07).
029300      *
029400      ******************************************************************
029500      *                    COPYS UTILIZADOS                            *
029600      ******************************************************************
029700      *  LAYOUT DE PUNTOS FORWARD POR PAR Y PLAZO
029800           COPY V1DB020.
029900      *  COMMAREA DEL INTERPOLADOR (RECIBIDA DEL LLAMADOR)
030000           COPY V1LB020.
030100      *
030200      ******************************************************************
030300      *                      LINKAGE SECTION                           *
030400      ******************************************************************
030500       LINKAGE SECTION.
030600      *
030700      ******************************************************************
030800      *                                                                *
030900      *           P R O C E D U R E      D I V I S I O N               *
031000      *                                                                *
031100      ******************************************************************
031200       PROCEDURE DIVISION USING V1L020-COMMAREA.
031300      *
031400       MAINLINE.
031500      *
031600           MOVE CT-PROGRAMA                TO WS-PROGRAMA
031700           ADD 1                            TO CN-V1L020-INVOCACIONES
031800      *
031900           EVALUATE TRUE
032000               WHEN V1L020-FN-CARGAR
032100                   PERFORM 1000-CARGAR
032200                      THRU 1000-CARGAR-EXIT
032300      *
032400               WHEN V1L020-FN-INTERPOLAR
032500                   PERFORM 2000-INTERPOLAR
032600                      THRU 2000-INTERPOLAR-EXIT
032700      *
032800               WHEN V1L020-FN-SPOT
032900                   PERFORM 3000-BUSCAR-SPOT
033000                      THRU 3000-BUSCAR-SPOT-EXIT
033100      *
033200               WHEN OTHER
033300                   CONTINUE
033400           END-EVALUATE
033500      *
033600           GOBACK
033700           .
033800      ******************************************************************
033900      *                       1000-CARGAR                              *
034000      *  CARGA EL ARCHIVO DE PUNTOS FORWARD EN LAS TABLAS WS-TABLA-     *
034100      *  PUNTOS Y WS-TABLA-SPOT. SOLO DEBE INVOCARSE UNA VEZ POR        *
034200      *  CORRIDA (V13B01Z LO HACE EN 2200-CARGAR-PUNTOS).               *
034300      ******************************************************************
034400       1000-CARGAR.
034500      *
034600           MOVE ZEROES                     TO WS-PUN-CANT WS-SPT-CANT
034700           MOVE 'N'                        TO V1L020-88-DATOS-CARGADOS
034800      *
034900           OPEN INPUT V1F-FWDPTS-IN
035000           IF  WS-FS-FWDPTS NOT = '00'
035100               MOVE 'N'                    TO V1L020-88-DATOS-CARGADOS
035200           ELSE
035300      *        SE DESCARTA EL RENGLON DE ENCABEZADO.
035400               READ V1F-FWDPTS-IN
035500                   AT END
035600                       SET FIN-PUNTOS      TO TRUE
035700               END-READ
035800      *
035900               IF  NOT FIN-PUNTOS
036000                   PERFORM 1100-LEER-PUNTOS
036100                      THRU 1100-LEER-PUNTOS-EXIT
036200               END-IF
036300      *
036400               PERFORM 1150-CARGAR-LOOP
036500                  THRU 1150-CARGAR-LOOP-EXIT
036600                  UNTIL FIN-PUNTOS
036700      *
036800               CLOSE V1F-FWDPTS-IN
036900               MOVE 'S'                    TO V1L020-88-DATOS-CARGADOS
037000           END-IF
037100      *
037200           .
037300       1000-CARGAR-EXIT.
037400           EXIT.
037500      ******************************************************************
037600      *                  1150-CARGAR-LOOP                              *
037700      ******************************************************************
037800       1150-CARGAR-LOOP.
037900      *
038000           PERFORM 1200-GUARDAR-SPOT
038100              THRU 1200-GUARDAR-SPOT-EXIT
038200           PERFORM 1300-GUARDAR-PUNTOS
038300              THRU 1300-GUARDAR-PUNTOS-EXIT
038400           PERFORM 1100-LEER-PUNTOS
038500              THRU 1100-LEER-PUNTOS-EXIT
038600      *
038700           .
038800       1150-CARGAR-LOOP-EXIT.
038900           EXIT.
039000      ******************************************************************
039100      *                  1100-LEER-PUNTOS                              *
039200      ******************************************************************
039300       1100-LEER-PUNTOS.
039400      *
039500           READ V1F-FWDPTS-IN
039600               AT END
039700                   SET FIN-PUNTOS          TO TRUE
039800               NOT AT END
039900                   ADD 1                   TO CN-LINEAS-LEIDAS
040000                   ADD 1                   TO CN-V1DB020-LINEAS-LEIDAS
040100                   MOVE FD-FPT-LINEA       TO V1DB020-FPT-LINEA
040200                   PERFORM 1110-PARSEAR-LINEA
040300                      THRU 1110-PARSEAR-LINEA-EXIT
040400           END-READ
040500      *
040600           .
040700       1100-LEER-PUNTOS-EXIT.
040800           EXIT.
040900      ******************************************************************
041000      *                1110-PARSEAR-LINEA                              *
041100      *  EL ARCHIVO DE PUNTOS NO TRAE SEPARADOR DE MILES EN LOS        *
041200      *  MONTOS, POR LO QUE SE USA COMA COMO DELIMITADOR DE CAMPOS     *
041300      *  (A DIFERENCIA DEL ARCHIVO DE DETALLE DE OPERACIONES).         *
041400      ******************************************************************
041500       1110-PARSEAR-LINEA.
041600      *
041700           UNSTRING FPT-LIN-TEXTO DELIMITED BY ','
041800               INTO FPT-CURRENCY-PAIR
041900                    FPT-TENOR
042000                    FPT-SETTLEMENT-DATE
042100                    FPT-BID-POINTS-TXT
042200                    FPT-ASK-POINTS-TXT
042300                    FPT-BID-OUTRIGHT-TXT
042400                    FPT-ASK-OUTRIGHT-TXT
042500           END-UNSTRING
042600      *
042700           INSPECT FPT-TENOR
042800               CONVERTING 'abcdefghijklmnopqrstuvwxyz'
042900                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
043000      *
043100           SET FPT-TIENE-PUNTOS            TO FALSE
043200           IF  FPT-BID-POINTS-TXT NOT = SPACES
043300           OR  FPT-ASK-POINTS-TXT NOT = SPACES
043400               SET FPT-TIENE-PUNTOS        TO TRUE
043500           END-IF
043600      *
043700           SET FPT-TIENE-OUTRIGHT          TO FALSE
043800           IF  FPT-BID-OUTRIGHT-TXT NOT = SPACES
043900           OR  FPT-ASK-OUTRIGHT-TXT NOT = SPACES
044000               SET FPT-TIENE-OUTRIGHT      TO TRUE
044100           END-IF
044200      *
044300           MOVE FPT-BID-POINTS-TXT         TO WS-PTO-TEXTO
044400           PERFORM 1400-CONVERTIR-PUNTO
044500              THRU 1400-CONVERTIR-PUNTO-EXIT
044600           MOVE WS-PTO-VALOR                TO FPT-BID-POINTS
044700      *
044800           MOVE FPT-ASK-POINTS-TXT         TO WS-PTO-TEXTO
044900           PERFORM 1400-CONVERTIR-PUNTO
045000              THRU 1400-CONVERTIR-PUNTO-EXIT
045100           MOVE WS-PTO-VALOR                TO FPT-ASK-POINTS
045200      *
045300           MOVE FPT-BID-OUTRIGHT-TXT       TO WS-PTO-TEXTO
045400           PERFORM 1400-CONVERTIR-PUNTO
045500              THRU 1400-CONVERTIR-PUNTO-EXIT
045600           MOVE WS-PTO-VALOR                TO FPT-BID-OUTRIGHT
045700      *
045800           MOVE FPT-ASK-OUTRIGHT-TXT       TO WS-PTO-TEXTO
045900           PERFORM 1400-CONVERTIR-PUNTO
046000              THRU 1400-CONVERTIR-PUNTO-EXIT
046100           MOVE WS-PTO-VALOR                TO FPT-ASK-OUTRIGHT
046200      *
046300           PERFORM 1120-ESPEJAR-LADOS
046400              THRU 1120-ESPEJAR-LADOS-EXIT
046500      *
046600           .
046700       1110-PARSEAR-LINEA-EXIT.
046800           EXIT.
046900      ******************************************************************
047000      *               1120-ESPEJAR-LADOS                               *
047100      *  SI FALTA UN LADO DE LA COTIZACION (BID O ASK), SE REFLEJA     *
047200      *  EL LADO PRESENTE SOBRE EL AUSENTE - TANTO PARA LOS PUNTOS     *
047300      *  FORWARD COMO PARA EL OUTRIGHT.                                *
047400      ******************************************************************
047500       1120-ESPEJAR-LADOS.
047600      *
047700           IF  FPT-BID-POINTS-TXT = SPACES
047800           AND FPT-ASK-POINTS-TXT NOT = SPACES
047900               MOVE FPT-ASK-POINTS          TO FPT-BID-POINTS
048000           ELSE
048100               IF  FPT-ASK-POINTS-TXT = SPACES
048200               AND FPT-BID-POINTS-TXT NOT = SPACES
048300                   MOVE FPT-BID-POINTS      TO FPT-ASK-POINTS
048400               END-IF
048500           END-IF
048600      *
048700           IF  FPT-BID-OUTRIGHT-TXT = SPACES
048800           AND FPT-ASK-OUTRIGHT-TXT NOT = SPACES
048900               MOVE FPT-ASK-OUTRIGHT        TO FPT-BID-OUTRIGHT
049000           ELSE
049100               IF  FPT-ASK-OUTRIGHT-TXT = SPACES
049200               AND FPT-BID-OUTRIGHT-TXT NOT = SPACES
049300                   MOVE FPT-BID-OUTRIGHT    TO FPT-ASK-OUTRIGHT
049400               END-IF
049500           END-IF
049600      *
049700           .
049800       1120-ESPEJAR-LADOS-EXIT.
049900           EXIT.
050000      ******************************************************************
050100      *              1200-GUARDAR-SPOT                                 *
050200      ******************************************************************
050300       1200-GUARDAR-SPOT.
050400      *
050500           IF  FPT-TENOR = 'SP'
050600           AND FPT-TIENE-OUTRIGHT
050700               PERFORM 1210-BUSCAR-O-INSERTAR-SPOT
050800                  THRU 1210-BUSCAR-O-INSERTAR-SPOT-EXIT
050900               MOVE FPT-BID-OUTRIGHT        TO WS-SPT-BID(WS-IX-SPT)
051000               MOVE FPT-ASK-OUTRIGHT        TO WS-SPT-ASK(WS-IX-SPT)
051100           END-IF
051200      *
051300           .
051400       1200-GUARDAR-SPOT-EXIT.
051500           EXIT.
051600      ******************************************************************
051700      *           1210-BUSCAR-O-INSERTAR-SPOT                          *
051800      *  RECORRE LA TABLA DE SPOT POR SUBINDICE BUSCANDO EL PAR; SI NO  *
051900      *  LO ENCUENTRA, AGREGA UNA ENTRADA NUEVA AL FINAL.               *
052000      ******************************************************************
052100       1210-BUSCAR-O-INSERTAR-SPOT.
052200      *
052300           SET SPOT-NO-HALLADO              TO TRUE
052400           MOVE 1                           TO WS-IX-SPT
052500           PERFORM 1215-BUSCAR-SPOT-LOOP
052600              THRU 1215-BUSCAR-SPOT-LOOP-EXIT
052700              UNTIL WS-IX-SPT > WS-SPT-CANT
052800              OR    SPOT-HALLADO
052900      *
053000           IF  NOT SPOT-HALLADO
053100           AND WS-SPT-CANT LESS 500
053200               ADD 1                        TO WS-SPT-CANT
053300               MOVE WS-SPT-CANT             TO WS-IX-SPT
053400               MOVE FPT-CURRENCY-PAIR       TO WS-SPT-PAR(WS-IX-SPT)
053500               ADD 1                        TO CN-SPOTS-GUARDADOS
053600           END-IF
053700      *
053800           .
053900       1210-BUSCAR-O-INSERTAR-SPOT-EXIT.
054000           EXIT.
054100      ******************************************************************
054200      *             1215-BUSCAR-SPOT-LOOP                              *
054300      ******************************************************************
054400       1215-BUSCAR-SPOT-LOOP.
054500      *
054600           IF  WS-SPT-PAR(WS-IX-SPT) = FPT-CURRENCY-PAIR
054700               SET SPOT-HALLADO             TO TRUE
054800           ELSE
054900               ADD 1                        TO WS-IX-SPT
055000           END-IF
055100      *
055200           .
055300       1215-BUSCAR-SPOT-LOOP-EXIT.
055400           EXIT.
055500      ******************************************************************
055600      *               1300-GUARDAR-PUNTOS                              *
055700      ******************************************************************
055800       1300-GUARDAR-PUNTOS.
055900      *
056000           IF  FPT-TIENE-PUNTOS
056100               PERFORM 1350-BUSCAR-DIAS-TENOR
056200                  THRU 1350-BUSCAR-DIAS-TENOR-EXIT
056300               IF  TENOR-ENCONTRADO
056400               AND WS-PUN-CANT LESS 3000
056500                   ADD 1                    TO WS-PUN-CANT
056600                   MOVE WS-PUN-CANT         TO WS-IX-PUN
056700                   MOVE FPT-CURRENCY-PAIR   TO WS-PUN-PAR(WS-IX-PUN)
056800                   MOVE FPT-TENOR           TO WS-PUN-TENOR(WS-IX-PUN)
056900                   MOVE TEN-DIAS(WS-IX-TEN) TO WS-PUN-DIAS(WS-IX-PUN)
057000                   MOVE FPT-BID-POINTS      TO WS-PUN-BID(WS-IX-PUN)
057100                   MOVE FPT-ASK-POINTS      TO WS-PUN-ASK(WS-IX-PUN)
057200                   ADD 1                    TO CN-PUNTOS-GUARDADOS
057300               END-IF
057400           END-IF
057500      *
057600           .
057700       1300-GUARDAR-PUNTOS-EXIT.
057800           EXIT.
057900      ******************************************************************
058000      *             1350-BUSCAR-DIAS-TENOR                             *
058100      *  RECORRE LA TABLA DE TENORES POR SUBINDICE BUSCANDO EL CODIGO   *
058200      *  DE TENOR DEL PUNTO FORWARD QUE SE ESTA PROCESANDO.             *
058300      ******************************************************************
058400       1350-BUSCAR-DIAS-TENOR.
058500      *
058600           SET TENOR-NO-ENCONTRADO          TO TRUE
058700           MOVE 1                           TO WS-IX-TEN
058800           PERFORM 1355-BUSCAR-TENOR-LOOP
058900              THRU 1355-BUSCAR-TENOR-LOOP-EXIT
059000              UNTIL WS-IX-TEN > 15
059100              OR    TENOR-ENCONTRADO
059200      *
059300           .
059400       1350-BUSCAR-DIAS-TENOR-EXIT.
059500           EXIT.
059600      ******************************************************************
059700      *              1355-BUSCAR-TENOR-LOOP                            *
059800      ******************************************************************
059900       1355-BUSCAR-TENOR-LOOP.
060000      *
060100           IF  TEN-COD(WS-IX-TEN) = FPT-TENOR
060200               SET TENOR-ENCONTRADO         TO TRUE
060300           ELSE
060400               ADD 1                        TO WS-IX-TEN
060500           END-IF
060600      *
060700           .
060800       1355-BUSCAR-TENOR-LOOP-EXIT.
060900           EXIT.
061000      ******************************************************************
061100      *              1400-CONVERTIR-PUNTO                              *
061200      *  CONVIERTE UN CAMPO DE TEXTO (PUNTOS O RATE-OUTRIGHT) A        *
061300      *  NUMERICO CON SIGNO, DIGITO POR DIGITO (VER NOTA EN EL AREA    *
061400      *  DE TRABAJO WS-AREA-CONVERSION-PUNTO).                        *
061500      ******************************************************************
061600       1400-CONVERTIR-PUNTO.
061700      *
061800           MOVE SPACES                     TO WS-PTO-LIMPIO
061900           MOVE ZEROES                     TO WS-PTO-VALOR
062000                                               WS-PTO-VALOR-ENT
062100                                               WS-PTO-VALOR-DEC
062200           SET WS-PUNTO-ES-NEGATIVO        TO FALSE
062300      *
062400           PERFORM 1410-COMPACTAR-PUNTO
062500              THRU 1410-COMPACTAR-PUNTO-EXIT
062600              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 14
062700      *
062800           IF  WS-PTO-LIMPIO(1:1) = '-'
062900               SET WS-PUNTO-ES-NEGATIVO     TO TRUE
063000               MOVE WS-PTO-LIMPIO(2:13)     TO WS-PTO-LIMPIO
063100           END-IF
063200      *
063300           IF  WS-PTO-LIMPIO NOT = SPACES
063400               MOVE SPACES                  TO WS-PTO-ENTERO-TXT
063500                                               WS-PTO-DECIMAL-TXT
063600               UNSTRING WS-PTO-LIMPIO DELIMITED BY '.'
063700                   INTO WS-PTO-ENTERO-TXT
063800                        WS-PTO-DECIMAL-TXT
063900               END-UNSTRING
064000      *
064100               PERFORM 1420-ACUMULAR-ENTERO-PTO
064200                  THRU 1420-ACUMULAR-ENTERO-PTO-EXIT
064300                  VARYING WS-I FROM 1 BY 1
064400                  UNTIL WS-I > 9
064500                  OR    WS-PTO-ENTERO-TXT(WS-I:1) = SPACE
064600      *
064700               MOVE ZEROES                  TO WS-PTO-DECIMAL-CANT
064800               PERFORM 1430-ACUMULAR-DECIMAL-PTO
064900                  THRU 1430-ACUMULAR-DECIMAL-PTO-EXIT
065000                  VARYING WS-I FROM 1 BY 1
065100                  UNTIL WS-I > 7
065200                  OR    WS-PTO-DECIMAL-TXT(WS-I:1) = SPACE
065300      *
065400               PERFORM 1440-COMPLETAR-DECIMAL-PTO
065500                  THRU 1440-COMPLETAR-DECIMAL-PTO-EXIT
065600                  VARYING WS-I FROM WS-PTO-DECIMAL-CANT
065700                  BY 1 UNTIL WS-I >= 7
065800      *
065900               IF  WS-PUNTO-ES-NEGATIVO
066000                   COMPUTE WS-PTO-VALOR = ZEROES - WS-PTO-VALOR-ABS
066100               ELSE
066200                   MOVE WS-PTO-VALOR-ABS    TO WS-PTO-VALOR
066300               END-IF
066400           END-IF
066500      *
066600           .
066700       1400-CONVERTIR-PUNTO-EXIT.
066800           EXIT.
066900      ******************************************************************
067000      *             1410-COMPACTAR-PUNTO                               *
067100      ******************************************************************
067200       1410-COMPACTAR-PUNTO.
067300      *
067400           IF  WS-PTO-TEXTO(WS-I:1) IS WS-CLASE-DIGITO
067500           OR  WS-PTO-TEXTO(WS-I:1) = '.'
067600           OR  WS-PTO-TEXTO(WS-I:1) = '-'
067700               MOVE WS-PTO-TEXTO(WS-I:1)    TO
067800                    WS-PTO-LIMPIO-CAR(WS-I)
067900           END-IF
068000      *
068100           .
068200       1410-COMPACTAR-PUNTO-EXIT.
068300           EXIT.
068400      ******************************************************************
068500      *            1420-ACUMULAR-ENTERO-PTO                            *
068600      ******************************************************************
068700       1420-ACUMULAR-ENTERO-PTO.
068800      *
068900           MOVE WS-PTO-ENTERO-TXT(WS-I:1)   TO WS-PTO-DIGITO-CHAR
069000           MOVE WS-PTO-DIGITO-CHAR          TO WS-PTO-DIGITO-NUM
069100           COMPUTE WS-PTO-VALOR-ENT =
069200                   (WS-PTO-VALOR-ENT * 10) + WS-PTO-DIGITO-NUM
069300      *
069400           .
069500       1420-ACUMULAR-ENTERO-PTO-EXIT.
069600           EXIT.
069700      ******************************************************************
069800      *           1430-ACUMULAR-DECIMAL-PTO                            *
069900      ******************************************************************
070000       1430-ACUMULAR-DECIMAL-PTO.
070100      *
070200           MOVE WS-PTO-DECIMAL-TXT(WS-I:1)  TO WS-PTO-DIGITO-CHAR
070300           MOVE WS-PTO-DIGITO-CHAR          TO WS-PTO-DIGITO-NUM
070400           COMPUTE WS-PTO-VALOR-DEC =
070500                   (WS-PTO-VALOR-DEC * 10) + WS-PTO-DIGITO-NUM
070600           ADD 1                            TO WS-PTO-DECIMAL-CANT
070700      *
070800           .
070900       1430-ACUMULAR-DECIMAL-PTO-EXIT.
071000           EXIT.
071100      ******************************************************************
071200      *          1440-COMPLETAR-DECIMAL-PTO                            *
071300      ******************************************************************
071400       1440-COMPLETAR-DECIMAL-PTO.
071500      *
071600           COMPUTE WS-PTO-VALOR-DEC = WS-PTO-VALOR-DEC * 10
071700      *
071800           .
071900       1440-COMPLETAR-DECIMAL-PTO-EXIT.
072000           EXIT.
072100      ******************************************************************
072200      *                    2000-INTERPOLAR                             *
072300      *  RESUELVE LOS PUNTOS BID/ASK (Y SUS OUTRIGHT EQUIVALENTES)     *
072400      *  PARA EL PAR Y LA FECHA OBJETIVO RECIBIDOS EN EL COMMAREA.     *
072500      ******************************************************************
072600       2000-INTERPOLAR.
072700      *
072800           MOVE 'N'                        TO V1L020-88-ENCONTRADO
072900           MOVE ZEROES                     TO V1L020-BID-PUNTOS
073000                                               V1L020-ASK-PUNTOS
073100                                               V1L020-BID-OUTRIGHT
073200                                               V1L020-ASK-OUTRIGHT
073300      *
073400           MOVE V1L020-FECHA-REF-AAAAMMDD   TO WS-FAD-AAAAMMDD
073500           PERFORM 2160-FECHA-A-DIAS
073600              THRU 2160-FECHA-A-DIAS-EXIT
073700           MOVE WS-FAD-RESULTADO            TO WS-BT-DIAS-OBJ
073800      *
073900           MOVE V1L020-FECHA-OBJ-AAAAMMDD   TO WS-FAD-AAAAMMDD
074000           PERFORM 2160-FECHA-A-DIAS
074100              THRU 2160-FECHA-A-DIAS-EXIT
074200           SUBTRACT WS-BT-DIAS-OBJ          FROM WS-FAD-RESULTADO
074300                                             GIVING WS-BT-DIAS-OBJ
074400      *
074500           PERFORM 2100-BUSCAR-TENORES
074600              THRU 2100-BUSCAR-TENORES-EXIT
074700      *
074800           IF  BT-SE-ENCONTRO
074900               MOVE 'S'                     TO V1L020-88-ENCONTRADO
075000               PERFORM 2150-FIJAR-BRACKET
075100                  THRU 2150-FIJAR-BRACKET-EXIT
075200               PERFORM 2170-BUSCAR-SPOT-INTERNO
075300                  THRU 2170-BUSCAR-SPOT-INTERNO-EXIT
075400      *
075500               MOVE WS-BT-LOW-BID           TO WS-INT-LOW-VAL
075600               MOVE WS-BT-HIGH-BID          TO WS-INT-HIGH-VAL
075700               MOVE WS-INT-SPOT-BID         TO WS-INT-SPOT-VAL
075800               PERFORM 2300-INTERPOLAR-LADO
075900                  THRU 2300-INTERPOLAR-LADO-EXIT
076000               MOVE WS-INT-RESULTADO        TO V1L020-BID-PUNTOS
076100               MOVE WS-INT-OUTRIGHT         TO V1L020-BID-OUTRIGHT
076200      *
076300               MOVE WS-BT-LOW-ASK           TO WS-INT-LOW-VAL
076400               MOVE WS-BT-HIGH-ASK          TO WS-INT-HIGH-VAL
076500               MOVE WS-INT-SPOT-ASK         TO WS-INT-SPOT-VAL
076600               PERFORM 2300-INTERPOLAR-LADO
076700                  THRU 2300-INTERPOLAR-LADO-EXIT
076800               MOVE WS-INT-RESULTADO        TO V1L020-ASK-PUNTOS
076900               MOVE WS-INT-OUTRIGHT         TO V1L020-ASK-OUTRIGHT
077000           END-IF
077100      *
077200           .
077300       2000-INTERPOLAR-EXIT.
077400           EXIT.
077500      ******************************************************************
077600      *                2100-BUSCAR-TENORES                             *
077700      *  RECORRE LA TABLA DE PUNTOS BUSCANDO, PARA EL PAR PEDIDO, EL   *
077800      *  PLAZO MAS CERCANO POR ABAJO Y POR ARRIBA DE LOS DIAS          *
077900      *  OBJETIVO, ADEMAS DEL PLAZO MINIMO Y MAXIMO (PARA LA           *
078000      *  EXTRAPOLACION PLANA FUERA DE LA CURVA).                      *
078100      ******************************************************************
078200       2100-BUSCAR-TENORES.
078300      *
078400           SET BT-NO-SE-ENCONTRO           TO TRUE
078500           MOVE 999999999                  TO WS-BT-MIN-DIAS
078600           MOVE -999999999                 TO WS-BT-MAX-DIAS
078700           MOVE -1                         TO WS-BT-LOW-DIAS
078800           MOVE 999999999                  TO WS-BT-HIGH-DIAS
078900      *
079000           PERFORM 2110-EVALUAR-TENOR
079100              THRU 2110-EVALUAR-TENOR-EXIT
079200              VARYING WS-IX-PUN FROM 1 BY 1 UNTIL WS-IX-PUN > WS-PUN-CANT
079300      *
079400           .
079500       2100-BUSCAR-TENORES-EXIT.
079600           EXIT.
079700      ******************************************************************
079800      *               2110-EVALUAR-TENOR                               *
079900      ******************************************************************
080000       2110-EVALUAR-TENOR.
080100      *
080200           IF  WS-PUN-PAR(WS-IX-PUN) = V1L020-PAR
080300               SET BT-SE-ENCONTRO           TO TRUE
080400      *
080500               IF  WS-PUN-DIAS(WS-IX-PUN) LESS WS-BT-MIN-DIAS
080600                   MOVE WS-PUN-DIAS(WS-IX-PUN) TO WS-BT-MIN-DIAS
080700                   MOVE WS-PUN-BID(WS-IX-PUN)  TO WS-BT-MIN-BID
080800                   MOVE WS-PUN-ASK(WS-IX-PUN)  TO WS-BT-MIN-ASK
080900               END-IF
081000      *
081100               IF  WS-PUN-DIAS(WS-IX-PUN) GREATER WS-BT-MAX-DIAS
081200                   MOVE WS-PUN-DIAS(WS-IX-PUN) TO WS-BT-MAX-DIAS
081300                   MOVE WS-PUN-BID(WS-IX-PUN)  TO WS-BT-MAX-BID
081400                   MOVE WS-PUN-ASK(WS-IX-PUN)  TO WS-BT-MAX-ASK
081500               END-IF
081600      *
081700               IF  WS-PUN-DIAS(WS-IX-PUN) NOT GREATER WS-BT-DIAS-OBJ
081800               AND WS-PUN-DIAS(WS-IX-PUN) GREATER WS-BT-LOW-DIAS
081900                   MOVE WS-PUN-DIAS(WS-IX-PUN) TO WS-BT-LOW-DIAS
082000                   MOVE WS-PUN-BID(WS-IX-PUN)  TO WS-BT-LOW-BID
082100                   MOVE WS-PUN-ASK(WS-IX-PUN)  TO WS-BT-LOW-ASK
082200               END-IF
082300      *
082400               IF  WS-PUN-DIAS(WS-IX-PUN) NOT LESS WS-BT-DIAS-OBJ
082500               AND WS-PUN-DIAS(WS-IX-PUN) LESS WS-BT-HIGH-DIAS
082600                   MOVE WS-PUN-DIAS(WS-IX-PUN) TO WS-BT-HIGH-DIAS
082700                   MOVE WS-PUN-BID(WS-IX-PUN)  TO WS-BT-HIGH-BID
082800                   MOVE WS-PUN-ASK(WS-IX-PUN)  TO WS-BT-HIGH-ASK
082900               END-IF
083000           END-IF
083100      *
083200           .
083300       2110-EVALUAR-TENOR-EXIT.
083400           EXIT.
083500      ******************************************************************
083600      *               2150-FIJAR-BRACKET                               *
083700      *  DECIDE SI SE EXTRAPOLA PLANO (FUERA DE LA CURVA) O SE         *
083800      *  INTERPOLA ENTRE EL PLAZO BAJO Y EL ALTO, Y DEJA LISTO         *
083900      *  WS-INT-RATIO.                                                *
084000      ******************************************************************
084100       2150-FIJAR-BRACKET.
084200      *
084300           IF  WS-BT-DIAS-OBJ NOT GREATER WS-BT-MIN-DIAS
084400               MOVE WS-BT-MIN-DIAS          TO WS-BT-LOW-DIAS
084500                                               WS-BT-HIGH-DIAS
084600               MOVE WS-BT-MIN-BID           TO WS-BT-LOW-BID
084700                                               WS-BT-HIGH-BID
084800               MOVE WS-BT-MIN-ASK           TO WS-BT-LOW-ASK
084900                                               WS-BT-HIGH-ASK
085000           ELSE
085100               IF  WS-BT-DIAS-OBJ NOT LESS WS-BT-MAX-DIAS
085200                   MOVE WS-BT-MAX-DIAS      TO WS-BT-LOW-DIAS
085300                                               WS-BT-HIGH-DIAS
085400                   MOVE WS-BT-MAX-BID       TO WS-BT-LOW-BID
085500                                               WS-BT-HIGH-BID
085600                   MOVE WS-BT-MAX-ASK       TO WS-BT-LOW-ASK
085700                                               WS-BT-HIGH-ASK
085800               END-IF
085900           END-IF
086000      *
086100           IF  WS-BT-LOW-DIAS = WS-BT-HIGH-DIAS
086200               MOVE ZEROES                  TO WS-INT-RATIO
086300           ELSE
086400               PERFORM 2200-CALCULAR-RATIO
086500                  THRU 2200-CALCULAR-RATIO-EXIT
086600           END-IF
086700      *
086800           .
086900       2150-FIJAR-BRACKET-EXIT.
087000           EXIT.
087100      ******************************************************************
087200      *              2160-FECHA-A-DIAS                                 *
087300      *  CONVIERTE WS-FAD-AAAAMMDD EN UN NUMERO DE DIAS ABSOLUTOS A    *
087400      *  PARTIR DEL CALENDARIO GREGORIANO (SIN USAR FUNCIONES DE       *
087500      *  FECHA DEL COMPILADOR).                                       *
087600      ******************************************************************
087700       2160-FECHA-A-DIAS.
087800      *
087900           MOVE WS-FAD-ANO                 TO WS-FAD-ANO-ANT
088000           SUBTRACT 1                      FROM WS-FAD-ANO-ANT
088100      *
088200           COMPUTE WS-FAD-BISIESTOS =
088300               (WS-FAD-ANO-ANT / 4) - (WS-FAD-ANO-ANT / 100)
088400                                     + (WS-FAD-ANO-ANT / 400)
088500      *
088600           PERFORM 2170-VERIFICAR-BISIESTO
088700              THRU 2170-VERIFICAR-BISIESTO-EXIT
088800      *
088900           COMPUTE WS-FAD-RESULTADO =
089000               (WS-FAD-ANO-ANT * 365) + WS-FAD-BISIESTOS +
089100               WS-MES-ACUM-DIAS(WS-FAD-MES) + WS-FAD-DIA
089200      *
089300           IF  FAD-ANO-BISIESTO
089400           AND WS-FAD-MES GREATER 2
089500               ADD 1                        TO WS-FAD-RESULTADO
089600           END-IF
089700      *
089800           .
089900       2160-FECHA-A-DIAS-EXIT.
090000           EXIT.
090100      ******************************************************************
090200      *            2170-VERIFICAR-BISIESTO                             *
090300      ******************************************************************
090400       2170-VERIFICAR-BISIESTO.
090500      *
090600           MOVE 'N'                        TO WS-FAD-ES-BISIESTO
090700      *
090800           DIVIDE WS-FAD-ANO BY 4
090900               GIVING WS-FAD-TEMP-COCIENTE
091000               REMAINDER WS-FAD-RESTO4
091100           DIVIDE WS-FAD-ANO BY 100
091200               GIVING WS-FAD-TEMP-COCIENTE
091300               REMAINDER WS-FAD-RESTO100
091400           DIVIDE WS-FAD-ANO BY 400
091500               GIVING WS-FAD-TEMP-COCIENTE
091600               REMAINDER WS-FAD-RESTO400
091700      *
091800           IF  WS-FAD-RESTO4 = ZEROES
091900           AND (WS-FAD-RESTO100 NOT = ZEROES OR WS-FAD-RESTO400 = ZEROES)
092000               SET FAD-ANO-BISIESTO         TO TRUE
092100           END-IF
092200      *
092300           .
092400       2170-VERIFICAR-BISIESTO-EXIT.
092500           EXIT.
092600      ******************************************************************
092700      *             2170-BUSCAR-SPOT-INTERNO                           *
092800      *  RECORRE LA TABLA DE SPOT POR SUBINDICE PARA OBTENER EL SPOT    *
092900      *  INTERNO (BID/ASK) DEL PAR QUE SE ESTA INTERPOLANDO.            *
093000      ******************************************************************
093100       2170-BUSCAR-SPOT-INTERNO.
093200      *
093300           MOVE ZEROES                     TO WS-INT-SPOT-BID
093400                                               WS-INT-SPOT-ASK
093500           SET SPOT-NO-HALLADO              TO TRUE
093600           MOVE 1                           TO WS-IX-SPT
093700           PERFORM 2175-BUSCAR-SPOT-INT-LOOP
093800              THRU 2175-BUSCAR-SPOT-INT-LOOP-EXIT
093900              UNTIL WS-IX-SPT > WS-SPT-CANT
094000              OR    SPOT-HALLADO
094100           ADD 1                            TO CN-BUSQUEDAS-SPOT
094200      *
094300           .
094400       2170-BUSCAR-SPOT-INTERNO-EXIT.
094500           EXIT.
094600      ******************************************************************
094700      *           2175-BUSCAR-SPOT-INT-LOOP                            *
094800      ******************************************************************
094900       2175-BUSCAR-SPOT-INT-LOOP.
095000      *
095100           IF  WS-SPT-PAR(WS-IX-SPT) = V1L020-PAR
095200               SET SPOT-HALLADO             TO TRUE
095300               MOVE WS-SPT-BID(WS-IX-SPT)   TO WS-INT-SPOT-BID
095400               MOVE WS-SPT-ASK(WS-IX-SPT)   TO WS-INT-SPOT-ASK
095500           ELSE
095600               ADD 1                        TO WS-IX-SPT
095700           END-IF
095800      *
095900           .
096000       2175-BUSCAR-SPOT-INT-LOOP-EXIT.
096100           EXIT.
096200      ******************************************************************
096300      *               2200-CALCULAR-RATIO                              *
096400      *  RATIO = (DIAS-OBJ - DIAS-BAJO) / (DIAS-ALTO - DIAS-BAJO),     *
096500      *  CON AL MENOS 9 DECIMALES DE PRECISION.                       *
096600      ******************************************************************
096700       2200-CALCULAR-RATIO.
096800      *
096900           COMPUTE WS-INT-RATIO ROUNDED =
097000               (WS-BT-DIAS-OBJ - WS-BT-LOW-DIAS) /
097100               (WS-BT-HIGH-DIAS - WS-BT-LOW-DIAS)
097200      *
097300           .
097400       2200-CALCULAR-RATIO-EXIT.
097500           EXIT.
097600      ******************************************************************
097700      *              2250-DIVISOR-JPY                                  *
097800      ******************************************************************
097900       2250-DIVISOR-JPY.
098000      *
098100           IF  V1L020-CCY-BASE = CT-MONEDA-JPY
098200               MOVE CT-DIVISOR-JPY          TO WS-INT-DIVISOR
098300           ELSE
098400               MOVE CT-DIVISOR-NORMAL       TO WS-INT-DIVISOR
098500           END-IF
098600      *
098700           .
098800       2250-DIVISOR-JPY-EXIT.
098900           EXIT.
099000      ******************************************************************
099100      *             2300-INTERPOLAR-LADO                               *
099200      *  INTERPOLA UN LADO (BID O ASK) Y, DE PASO, CALCULA EL          *
099300      *  OUTRIGHT EQUIVALENTE (SPOT + PUNTOS / DIVISOR).               *
099400      ******************************************************************
099500       2300-INTERPOLAR-LADO.
099600      *
099700           COMPUTE WS-INT-RESULTADO ROUNDED =
099800               WS-INT-LOW-VAL +
099900               ((WS-INT-HIGH-VAL - WS-INT-LOW-VAL) * WS-INT-RATIO)
100000      *
100100           PERFORM 2250-DIVISOR-JPY
100200              THRU 2250-DIVISOR-JPY-EXIT
100300      *
100400           IF  WS-INT-SPOT-VAL NOT = ZEROES
100500               COMPUTE WS-INT-OUTRIGHT ROUNDED =
100600                   WS-INT-SPOT-VAL +
100700                   (WS-INT-RESULTADO / WS-INT-DIVISOR)
100800           ELSE
100900               MOVE ZEROES                  TO WS-INT-OUTRIGHT
101000           END-IF
101100      *
101200           .
101300       2300-INTERPOLAR-LADO-EXIT.
101400           EXIT.
101500      ******************************************************************
101600      *                 3000-BUSCAR-SPOT                               *
101700      *  CONSULTA DIRECTA DEL SPOT (OUTRIGHT) DE UN PAR, SIN PASAR     *
101800      *  POR LA INTERPOLACION DE PUNTOS.                               *
101900      ******************************************************************
102000       3000-BUSCAR-SPOT.
102100      *
102200           MOVE 'N'                        TO V1L020-88-ENCONTRADO
102300           MOVE ZEROES                     TO V1L020-BID-PUNTOS
102400                                               V1L020-ASK-PUNTOS
102500                                               V1L020-BID-OUTRIGHT
102600                                               V1L020-ASK-OUTRIGHT
102700      *
102800           SET SPOT-NO-HALLADO              TO TRUE
102900           MOVE 1                           TO WS-IX-SPT
103000           PERFORM 3005-BUSCAR-SPOT-LOOP
103100              THRU 3005-BUSCAR-SPOT-LOOP-EXIT
103200              UNTIL WS-IX-SPT > WS-SPT-CANT
103300              OR    SPOT-HALLADO
103400           ADD 1                            TO CN-BUSQUEDAS-SPOT
103500      *
103600           .
103700       3000-BUSCAR-SPOT-EXIT.
103800           EXIT.
103900      ******************************************************************
104000      *              3005-BUSCAR-SPOT-LOOP                             *
104100      ******************************************************************
104200       3005-BUSCAR-SPOT-LOOP.
104300      *
104400           IF  WS-SPT-PAR(WS-IX-SPT) = V1L020-PAR
104500               SET SPOT-HALLADO             TO TRUE
104600               MOVE 'S'                     TO V1L020-88-ENCONTRADO
104700               MOVE WS-SPT-BID(WS-IX-SPT)   TO V1L020-BID-OUTRIGHT
104800               MOVE WS-SPT-ASK(WS-IX-SPT)   TO V1L020-ASK-OUTRIGHT
104900           ELSE
105000               ADD 1                        TO WS-IX-SPT
105100           END-IF
105200      *
105300           .
105400       3005-BUSCAR-SPOT-LOOP-EXIT.
105500           EXIT.
